000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.        RCPTVAL.
000030 AUTHOR.            K. OSEI.
000040 INSTALLATION.      CRESTVIEW DATA SERVICES.
000050 DATE-WRITTEN.      03/04/91.
000060 DATE-COMPILED.
000070 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090***************************************************************
000100* RCPTVAL  --  RECEIPT MASTER RECORD VALIDATOR                *
000110* RE-RUNS THE INTAKE EDITS AGAINST THE RECEIPT MASTER AND     *
000120* SPLITS IT INTO AN ACCEPTED LISTING AND A REJECT LISTING     *
000130* WITH REASON, FOR THE NIGHTLY "EDIT THE MASTER AGAIN" QC     *
000140* PASS REQUESTED BY DP-4471.                                  *
000150***************************************************************
000160*                                                              *
000170* CHANGE LOG                                                  *
000180*  DATE      BY    REQUEST#   DESCRIPTION                     *
000190*  --------  ----  ---------  ----------------------------    *
000200*  03/04/91  KO    CR-0881    ORIGINAL PROGRAM.  FIELD EDITS   *
000210*                             AND ACCEPT/REJECT SPLIT.         *
000220*  07/19/91  KO    CR-0930    ADDED FILE-SIZE CEILING EDIT     *
000230*                             (10,485,760 BYTE LIMIT).         *
000240*  02/02/92  RD    HD-1142    RCPT-DATE EDIT NOW CHECKS A      *
000250*                             REAL CALENDAR DATE, NOT JUST     *
000260*                             DIGITS-DASH-DIGITS FORMAT.       *
000270*  05/18/93  RD    HD-1211    LEAP-YEAR RULE ADDED TO THE      *
000280*                             RCPT-DATE CALENDAR EDIT.         *
000290*  12/09/94  MV    CR-1374    STATUS FIELD EDIT ADDED --       *
000300*                             MUST BE PROCESSING/PROCESSED/    *
000310*                             FAILED WHEN PRESENT.             *
000320*  06/21/96  MV    HD-1601    CONFIDENCE RANGE EDIT ADDED      *
000330*                             (0.00 THRU 1.00).                *
000340*  09/03/97  TN    CR-1635    REJECT LISTING NOW CARRIES THE   *
000350*                             RECEIPT-ID ON EVERY LINE PER     *
000360*                             AUDIT REQUEST.                   *
000370*  01/11/99  JP    CR-1984    Y2K -- REVIEWED ALL DATE EDITS.  *
000380*                             RCPT-DATE IS STORED 4-DIGIT      *
000390*                             ALREADY, NO WINDOWING NEEDED.    *
000400*  04/02/99  JP    CR-1984    Y2K -- REVIEWED REPORT HEADING   *
000410*                             DATE, USES FUNCTION CURRENT-DATE *
000420*                             4-DIGIT YEAR, NO CHANGE.          *
000430*  10/14/00  JP    HD-2055    AMOUNT EDIT RELAXED -- ZERO IS   *
000440*                             NOW A VALID (NOT JUST ABSENT)    *
000450*                             AMOUNT PER REVISED INTAKE RULES. *
000460*  06/27/01  LS    CR-2244    FILE-NAME LENGTH CEILING EDIT    *
000470*                             RAISED TO 255 PER NEW UPLOAD     *
000480*                             FRONT END.                       *
000490*                                                              *
000500***************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600     SELECT RECEIPT-MASTER
000610         ASSIGN TO RCPTMSTR
000620         ORGANIZATION IS RECORD SEQUENTIAL.
000630
000640     SELECT PRTOUT-ACC
000650         ASSIGN TO RCPTEDPT
000660         ORGANIZATION IS RECORD SEQUENTIAL.
000670
000680     SELECT PRTOUT-REJ
000690         ASSIGN TO RCPTERPT
000700         ORGANIZATION IS RECORD SEQUENTIAL.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750 FD  RECEIPT-MASTER
000760     LABEL RECORD IS STANDARD
000770     RECORD CONTAINS 440 CHARACTERS
000780     DATA RECORD IS I-REC.
000790
000800 01  I-REC.
000810     05  I-RECEIPT-ID             PIC 9(6).
000820     05  I-FILE-NAME              PIC X(40).
000830     05  I-VENDOR                 PIC X(30).
000840     05  I-RCPT-DATE               PIC X(10).
000850     05  I-AMOUNT                 PIC S9(7)V99.
000860     05  I-CATEGORY                PIC X(20).
000870     05  I-DESCRIPTION             PIC X(60).
000880     05  I-UPLOAD-DATE             PIC X(10).
000890     05  I-FILE-TYPE               PIC X(20).
000900     05  I-FILE-SIZE               PIC 9(9).
000910     05  I-STATUS                  PIC X(10).
000920     05  I-EXTRACTED-TEXT          PIC X(200).
000930     05  I-CONFIDENCE              PIC 9V99.
000940     05  FILLER                    PIC X(13).
000950
000960 FD  PRTOUT-ACC
000970     LABEL RECORD IS OMITTED
000980     RECORD CONTAINS 132 CHARACTERS
000990     LINAGE IS 60 WITH FOOTING AT 52
001000     DATA RECORD IS PRTLINE-ACC.
001010
001020 01  PRTLINE-ACC                  PIC X(132).
001030
001040 FD  PRTOUT-REJ
001050     LABEL RECORD IS OMITTED
001060     RECORD CONTAINS 132 CHARACTERS
001070     LINAGE IS 60 WITH FOOTING AT 55
001080     DATA RECORD IS PRTLINE-REJ.
001090
001100 01  PRTLINE-REJ                  PIC X(132).
001110
001120 WORKING-STORAGE SECTION.
001130
001140 01  WORK-AREA.
001150     05  MORE-RECS                PIC XXX     VALUE 'YES'.
001160     05  ERR-SWITCH                PIC XXX.
001170     05  WS-RECS-READ              PIC 9(6)    VALUE ZERO COMP.
001180     05  WS-ACC-CTR                PIC 9(6)    VALUE ZERO COMP.
001190     05  WS-REJ-CTR                PIC 9(6)    VALUE ZERO COMP.
001200     05  WS-I                      PIC 9(3)    VALUE ZERO COMP.
001210     05  WS-J                      PIC 9(3)    VALUE ZERO COMP.
001220     05  WS-K                      PIC 9(3)    VALUE ZERO COMP.
001230     05  C-PCTR                    PIC 99       VALUE ZERO COMP.
001240     05  C-ERR-PCTR                PIC 99       VALUE ZERO COMP.
001250     05  WS-NAME-LEN                PIC 9(3)    VALUE ZERO COMP.
001260
001270 01  I-DATE.
001280     05  I-YEAR                    PIC 9(4).
001290     05  I-MONTH                   PIC 99.
001300     05  I-DAY                     PIC 99.
001310
001320*    RCPT-DATE CALENDAR EDIT WORK FIELDS.  WS-DATE-Y4/M2/D2
001330*    ARE REDEFINED OVER THE RAW DATE TEXT SO THE DASH-DELIMITED
001340*    PICTURE NEVER HAS TO BE UNSTRUNG -- HD-1142.
001350 01  WS-RAW-DATE-TEXT               PIC X(10).
001360 01  WS-DATE-DIGITS REDEFINES WS-RAW-DATE-TEXT.
001370     05  WS-DATE-Y4                PIC X(4).
001380     05  FILLER                    PIC X.
001390     05  WS-DATE-M2                PIC X(2).
001400     05  FILLER                    PIC X.
001410     05  WS-DATE-D2                PIC X(2).
001420 01  WS-DATE-NUMERIC-WORK.
001430     05  WS-DATE-YEAR               PIC 9(4)    VALUE ZERO COMP.
001440     05  WS-DATE-MONTH              PIC 99       VALUE ZERO COMP.
001450     05  WS-DATE-DAY                PIC 99       VALUE ZERO COMP.
001460     05  WS-MAX-DAY                 PIC 99       VALUE ZERO COMP.
001470     05  WS-DATE-VALID-SW           PIC X        VALUE 'N'.
001480         88  WS-DATE-IS-VALID           VALUE 'Y'.
001490     05  WS-LEAP-SW                 PIC X        VALUE 'N'.
001500         88  WS-YEAR-IS-LEAP            VALUE 'Y'.
001510
001520*    DAYS-PER-MONTH TABLE.  FEBRUARY'S 28 IS OVERRIDDEN TO 29
001530*    BY 2114-CHECK-LEAP WHEN THE YEAR IS A LEAP YEAR.
001540 01  MONTH-DAYS-ARRAY.
001550     05  FILLER  PIC 99  VALUE 31.
001560     05  FILLER  PIC 99  VALUE 28.
001570     05  FILLER  PIC 99  VALUE 31.
001580     05  FILLER  PIC 99  VALUE 30.
001590     05  FILLER  PIC 99  VALUE 31.
001600     05  FILLER  PIC 99  VALUE 30.
001610     05  FILLER  PIC 99  VALUE 31.
001620     05  FILLER  PIC 99  VALUE 31.
001630     05  FILLER  PIC 99  VALUE 30.
001640     05  FILLER  PIC 99  VALUE 31.
001650     05  FILLER  PIC 99  VALUE 30.
001660     05  FILLER  PIC 99  VALUE 31.
001670 01  MONTH-DAYS-TABLE REDEFINES MONTH-DAYS-ARRAY.
001680     05  MD-DAYS OCCURS 12 TIMES  PIC 99.
001690
001700*    VALID STATUS VALUES -- 2124-CHECK-STATUS WALKS THIS TABLE.
001710 01  STATUS-ARRAY.
001720     05  FILLER  PIC X(10) VALUE 'PROCESSING'.
001730     05  FILLER  PIC X(10) VALUE 'PROCESSED '.
001740     05  FILLER  PIC X(10) VALUE 'FAILED    '.
001750 01  STATUS-TABLE REDEFINES STATUS-ARRAY.
001760     05  ST-VALUE OCCURS 3 TIMES  PIC X(10).
001770
001780 01  COMPANY-TITLE.
001790     05  FILLER          PIC X(6)    VALUE 'DATE:'.
001800     05  O-MONTH          PIC 99.
001810     05  FILLER          PIC X       VALUE '/'.
001820     05  O-DAY            PIC 99.
001830     05  FILLER          PIC X       VALUE '/'.
001840     05  O-YEAR           PIC 9(4).
001850     05  FILLER          PIC X(36)   VALUE SPACES.
001860     05  FILLER          PIC X(28)
001870         VALUE 'CRESTVIEW RECEIPT ANALYTICS'.
001880     05  FILLER          PIC X(44)   VALUE SPACES.
001890     05  FILLER          PIC X(6)    VALUE 'PAGE:'.
001900     05  O-PCTR           PIC Z9.
001910
001920 01  DIVISION-TITLE.
001930     05  FILLER          PIC X(8)    VALUE 'RCPTVAL'.
001940     05  FILLER          PIC X(49)   VALUE SPACES.
001950     05  FILLER          PIC X(18)   VALUE 'RECEIVABLES DIV.'.
001960     05  FILLER          PIC X(56)   VALUE SPACES.
001970
001980 01  ACC-TITLE.
001990     05  FILLER          PIC X(60)   VALUE SPACES.
002000     05  FILLER          PIC X(17)   VALUE 'ACCEPTED RECEIPTS'.
002010     05  FILLER          PIC X(54)   VALUE SPACES.
002020
002030 01  ACC-HEADING-LINE.
002040     05  FILLER          PIC X(3)    VALUE SPACES.
002050     05  FILLER          PIC X(10)   VALUE 'RECEIPT ID'.
002060     05  FILLER          PIC X(4)    VALUE SPACES.
002070     05  FILLER          PIC X(6)    VALUE 'VENDOR'.
002080     05  FILLER          PIC X(25)   VALUE SPACES.
002090     05  FILLER          PIC X(4)    VALUE 'DATE'.
002100     05  FILLER          PIC X(7)    VALUE SPACES.
002110     05  FILLER          PIC X(6)    VALUE 'AMOUNT'.
002120     05  FILLER          PIC X(8)    VALUE SPACES.
002130     05  FILLER          PIC X(8)    VALUE 'CATEGORY'.
002140
002150 01  ACC-LINE.
002160     05  FILLER           PIC X(2)    VALUE SPACES.
002170     05  O-RECEIPT-ID      PIC 9(6).
002180     05  FILLER           PIC X(3)    VALUE SPACES.
002190     05  O-VENDOR          PIC X(30).
002200     05  FILLER           PIC X(2)    VALUE SPACES.
002210     05  O-RCPT-DATE       PIC X(10).
002220     05  FILLER           PIC X(3)    VALUE SPACES.
002230     05  O-AMOUNT          PIC $$,$$$,$$9.99.
002240     05  FILLER           PIC X(5)    VALUE SPACES.
002250     05  O-CATEGORY        PIC X(20).
002260
002270 01  ACCTOTAL-LINE.
002280     05  FILLER           PIC X(16)   VALUE 'TOTAL ACCEPTED: '.
002290     05  O-ACC-CTR         PIC ZZZ,ZZ9.
002300     05  FILLER           PIC X(113)  VALUE SPACES.
002310
002320 01  REJ-TITLE.
002330     05  FILLER          PIC X(60)   VALUE SPACES.
002340     05  FILLER          PIC X(16)   VALUE 'REJECTED RECORDS'.
002350     05  FILLER          PIC X(56)   VALUE SPACES.
002360
002370 01  REJ-HEADING-LINE.
002380     05  FILLER          PIC X(3)    VALUE SPACES.
002390     05  FILLER          PIC X(10)   VALUE 'RECEIPT ID'.
002400     05  FILLER          PIC X(5)    VALUE SPACES.
002410     05  FILLER          PIC X(9)    VALUE 'FILE NAME'.
002420     05  FILLER          PIC X(25)   VALUE SPACES.
002430     05  FILLER          PIC X(16)   VALUE 'REJECT REASON'.
002440
002450 01  REJ-LINE.
002460     05  FILLER           PIC X(2)    VALUE SPACES.
002470     05  O-REJ-RECEIPT-ID  PIC 9(6).
002480     05  FILLER           PIC X(3)    VALUE SPACES.
002490     05  O-REJ-FILE-NAME   PIC X(40).
002500     05  FILLER           PIC X(2)    VALUE SPACES.
002510     05  O-ERR-MSG         PIC X(49).
002520
002530 01  REJTOTAL-LINE.
002540     05  FILLER           PIC X(16)   VALUE 'TOTAL REJECTED: '.
002550     05  O-REJ-CTR         PIC ZZZ,ZZ9.
002560     05  FILLER           PIC X(113)  VALUE SPACES.
002570
002580 PROCEDURE DIVISION.
002590
002600 0000-RCPTVAL.
002610     PERFORM 1000-INIT.
002620     PERFORM 2000-MAINLINE
002630         UNTIL MORE-RECS = 'NO '.
002640     PERFORM 3000-CLOSING.
002650     STOP RUN.
002660
002670 1000-INIT.
002680     MOVE FUNCTION CURRENT-DATE TO I-DATE.
002690     MOVE I-DAY   TO O-DAY.
002700     MOVE I-YEAR  TO O-YEAR.
002710     MOVE I-MONTH TO O-MONTH.
002720
002730     OPEN INPUT  RECEIPT-MASTER.
002740     OPEN OUTPUT PRTOUT-ACC.
002750     OPEN OUTPUT PRTOUT-REJ.
002760
002770     PERFORM 9000-READ.
002780     PERFORM 9100-ERR-HEADING.
002790     PERFORM 9900-HEADING.
002800
002810 2000-MAINLINE.
002820     PERFORM 2100-EDIT-RECORD THRU 2100-EXIT.
002830     IF ERR-SWITCH = 'YES'
002840         PERFORM 2200-REJECT-PRT
002850     ELSE
002860         PERFORM 2300-ACCEPT-PRT
002870     END-IF.
002880     PERFORM 9000-READ.
002890
002900*    FIELD EDITS, ONE CHECK PER IF, GO TO 2100-EXIT ON THE
002910*    FIRST FAILURE -- SAME SHAPE AS THE CBLANL05 INTAKE EDIT.
002920 2100-EDIT-RECORD.
002930     MOVE 'YES' TO ERR-SWITCH.
002940
002950     IF I-FILE-NAME = SPACES
002960         MOVE 'FILE NAME REQUIRED.' TO O-ERR-MSG
002970         GO TO 2100-EXIT
002980     END-IF.
002990
003000     PERFORM 2110-CHECK-NAME-LEN.
003010     IF WS-NAME-LEN = ZERO OR WS-NAME-LEN > 255
003020         MOVE 'FILE NAME LENGTH 1-255.' TO O-ERR-MSG
003030         GO TO 2100-EXIT
003040     END-IF.
003050
003060     IF I-RCPT-DATE NOT = SPACES
003070         PERFORM 2112-CHECK-DATE-FORMAT THRU 2112-EXIT
003080         IF NOT WS-DATE-IS-VALID
003090             MOVE 'RCPT-DATE NOT A REAL CALENDAR DATE.'
003100                 TO O-ERR-MSG
003110             GO TO 2100-EXIT
003120         END-IF
003130     END-IF.
003140
003150     IF I-AMOUNT < 0
003160         MOVE 'AMOUNT MAY NOT BE NEGATIVE.' TO O-ERR-MSG
003170         GO TO 2100-EXIT
003180     END-IF.
003190
003200     IF I-FILE-TYPE = SPACES
003210         MOVE 'FILE TYPE REQUIRED.' TO O-ERR-MSG
003220         GO TO 2100-EXIT
003230     END-IF.
003240
003250     IF I-FILE-SIZE = ZERO
003260         MOVE 'FILE SIZE REQUIRED, MUST EXCEED ZERO.' TO O-ERR-MSG
003270         GO TO 2100-EXIT
003280     END-IF.
003290
003300     IF I-FILE-SIZE > 10485760
003310         MOVE 'FILE SIZE EXCEEDS 10,485,760 BYTE LIMIT.'
003320             TO O-ERR-MSG
003330         GO TO 2100-EXIT
003340     END-IF.
003350
003360     IF I-STATUS NOT = SPACES
003370         PERFORM 2124-CHECK-STATUS
003380         IF NOT WS-DATE-IS-VALID
003390             MOVE 'STATUS MUST BE PROCESSING/PROCESSED/FAILED.'
003400                 TO O-ERR-MSG
003410             GO TO 2100-EXIT
003420         END-IF
003430     END-IF.
003440
003450     IF I-CONFIDENCE < 0 OR I-CONFIDENCE > 1
003460         MOVE 'CONFIDENCE MUST BE 0.00 THRU 1.00.' TO O-ERR-MSG
003470         GO TO 2100-EXIT
003480     END-IF.
003490
003500     MOVE 'NO ' TO ERR-SWITCH.
003510
003520 2100-EXIT.
003530     EXIT.
003540
003550*    LENGTH OF I-FILE-NAME -- LAST NON-SPACE BYTE, SCANNING
003560*    FROM THE RIGHT END OF THE 40-BYTE FIELD INWARD.
003570 2110-CHECK-NAME-LEN.
003580     MOVE 40 TO WS-NAME-LEN.
003590     MOVE 40 TO WS-I.
003600     PERFORM 2111-NAME-LEN-STEP
003610         UNTIL WS-I < 1 OR I-FILE-NAME(WS-I:1) NOT = SPACE.
003620
003630*    ONE BYTE OF THE BACKWARD SCAN -- CALLED BY 2110 ABOVE.
003640 2111-NAME-LEN-STEP.
003650     SUBTRACT 1 FROM WS-NAME-LEN.
003660     SUBTRACT 1 FROM WS-I.
003670
003680*    FORMAT CHECK (DIGITS-DASH-DIGITS-DASH-DIGITS) FOLLOWED BY
003690*    THE CALENDAR CHECK -- HD-1142/HD-1211.  REUSES WS-DATE-IS-
003700*    VALID AS THE SHARED PASS/FAIL SWITCH FOR BOTH STAGES.
003710 2112-CHECK-DATE-FORMAT.
003720     MOVE 'N' TO WS-DATE-VALID-SW.
003730     MOVE I-RCPT-DATE TO WS-RAW-DATE-TEXT.
003740     IF WS-DATE-Y4 NOT NUMERIC
003750         OR WS-DATE-M2 NOT NUMERIC
003760         OR WS-DATE-D2 NOT NUMERIC
003770         GO TO 2112-EXIT
003780     END-IF.
003790     MOVE WS-DATE-Y4 TO WS-DATE-YEAR.
003800     MOVE WS-DATE-M2 TO WS-DATE-MONTH.
003810     MOVE WS-DATE-D2 TO WS-DATE-DAY.
003820     IF WS-DATE-MONTH < 1 OR WS-DATE-MONTH > 12
003830         GO TO 2112-EXIT
003840     END-IF.
003850     PERFORM 2114-CHECK-LEAP.
003860     MOVE MD-DAYS(WS-DATE-MONTH) TO WS-MAX-DAY.
003870     IF WS-DATE-MONTH = 2 AND WS-YEAR-IS-LEAP
003880         MOVE 29 TO WS-MAX-DAY
003890     END-IF.
003900     IF WS-DATE-DAY < 1 OR WS-DATE-DAY > WS-MAX-DAY
003910         GO TO 2112-EXIT
003920     END-IF.
003930     MOVE 'Y' TO WS-DATE-VALID-SW.
003940 2112-EXIT.
003950     EXIT.
003960
003970*    LEAP YEAR RULE -- DIVISIBLE BY 4, AND NOT BY 100 UNLESS
003980*    ALSO DIVISIBLE BY 400.  HD-1211.
003990 2114-CHECK-LEAP.
004000     MOVE 'N' TO WS-LEAP-SW.
004010     DIVIDE WS-DATE-YEAR BY 4 GIVING WS-J REMAINDER WS-K.
004020     IF WS-K = ZERO
004030         MOVE 'Y' TO WS-LEAP-SW
004040         DIVIDE WS-DATE-YEAR BY 100 GIVING WS-J REMAINDER WS-K
004050         IF WS-K = ZERO
004060             MOVE 'N' TO WS-LEAP-SW
004070             DIVIDE WS-DATE-YEAR BY 400 GIVING WS-J REMAINDER WS-K
004080             IF WS-K = ZERO
004090                 MOVE 'Y' TO WS-LEAP-SW
004100             END-IF
004110         END-IF
004120     END-IF.
004130
004140*    STATUS MUST MATCH ONE OF THE THREE ACCEPTED VALUES --
004150*    CR-1374.  WS-DATE-VALID-SW IS REUSED AS A PLAIN PASS/FAIL
004160*    SWITCH HERE, SAME AS THE DATE EDIT ABOVE.
004170 2124-CHECK-STATUS.
004180     MOVE 'N' TO WS-DATE-VALID-SW.
004190     MOVE 1 TO WS-K.
004200     PERFORM 2125-STATUS-STEP
004210         UNTIL WS-K > 3 OR WS-DATE-IS-VALID.
004220
004230*    ONE TABLE ENTRY OF THE STATUS LOOKUP -- CALLED BY 2124.
004240 2125-STATUS-STEP.
004250     IF I-STATUS = ST-VALUE(WS-K)
004260         MOVE 'Y' TO WS-DATE-VALID-SW
004270     END-IF.
004280     ADD 1 TO WS-K.
004290
004300*    WRITE ONE REJECT LINE WITH THE REASON CAPTURED BY 2100.
004310 2200-REJECT-PRT.
004320     MOVE I-RECEIPT-ID TO O-REJ-RECEIPT-ID.
004330     MOVE I-FILE-NAME  TO O-REJ-FILE-NAME.
004340
004350     WRITE PRTLINE-REJ
004360         FROM REJ-LINE
004370             AFTER ADVANCING 2 LINES
004380                 AT EOP
004390                     PERFORM 9100-ERR-HEADING.
004400
004410     ADD 1 TO WS-REJ-CTR.
004420
004430*    WRITE ONE ACCEPTED LINE.
004440 2300-ACCEPT-PRT.
004450     MOVE I-RECEIPT-ID TO O-RECEIPT-ID.
004460     MOVE I-VENDOR     TO O-VENDOR.
004470     MOVE I-RCPT-DATE  TO O-RCPT-DATE.
004480     MOVE I-AMOUNT     TO O-AMOUNT.
004490     MOVE I-CATEGORY   TO O-CATEGORY.
004500
004510     WRITE PRTLINE-ACC
004520         FROM ACC-LINE
004530             AFTER ADVANCING 2 LINES
004540                 AT EOP
004550                     PERFORM 9900-HEADING.
004560
004570     ADD 1 TO WS-ACC-CTR.
004580
004590 3000-CLOSING.
004600     PERFORM 3100-ACC-TOTAL.
004610     PERFORM 3200-REJ-TOTAL.
004620
004630     CLOSE RECEIPT-MASTER.
004640     CLOSE PRTOUT-ACC.
004650     CLOSE PRTOUT-REJ.
004660
004670 3100-ACC-TOTAL.
004680     MOVE WS-ACC-CTR TO O-ACC-CTR.
004690     WRITE PRTLINE-ACC
004700         FROM ACCTOTAL-LINE
004710             AFTER ADVANCING 3 LINES.
004720
004730 3200-REJ-TOTAL.
004740     MOVE WS-REJ-CTR TO O-REJ-CTR.
004750     WRITE PRTLINE-REJ
004760         FROM REJTOTAL-LINE
004770             AFTER ADVANCING 3 LINES.
004780
004790 9000-READ.
004800     READ RECEIPT-MASTER
004810         AT END
004820             MOVE 'NO ' TO MORE-RECS
004830         NOT AT END
004840             ADD 1 TO WS-RECS-READ
004850     END-READ.
004860
004870 9100-ERR-HEADING.
004880     ADD 1 TO C-ERR-PCTR.
004890     MOVE C-ERR-PCTR TO O-PCTR.
004900     WRITE PRTLINE-REJ
004910         FROM COMPANY-TITLE
004920             AFTER ADVANCING PAGE.
004930     WRITE PRTLINE-REJ
004940         FROM DIVISION-TITLE
004950             AFTER ADVANCING 1 LINE.
004960     WRITE PRTLINE-REJ
004970         FROM REJ-TITLE
004980             AFTER ADVANCING 1 LINE.
004990     WRITE PRTLINE-REJ
005000         FROM REJ-HEADING-LINE
005010             AFTER ADVANCING 2 LINES.
005020
005030 9900-HEADING.
005040     ADD 1 TO C-PCTR.
005050     MOVE C-PCTR TO O-PCTR.
005060     WRITE PRTLINE-ACC
005070         FROM COMPANY-TITLE
005080             AFTER ADVANCING PAGE.
005090     WRITE PRTLINE-ACC
005100         FROM DIVISION-TITLE
005110             AFTER ADVANCING 1 LINE.
005120     WRITE PRTLINE-ACC
005130         FROM ACC-TITLE
005140             AFTER ADVANCING 1 LINE.
005150     WRITE PRTLINE-ACC
005160         FROM ACC-HEADING-LINE
005170             AFTER ADVANCING 2 LINES.
