000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.        RCPTQRY.
000030 AUTHOR.            M. VOSS.
000040 INSTALLATION.      CRESTVIEW DATA SERVICES.
000050 DATE-WRITTEN.      05/06/92.
000060 DATE-COMPILED.
000070 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090***************************************************************
000100* RCPTQRY  --  RECEIPT MASTER QUERY ENGINE                    *
000110* LOADS THE FULL RECEIPT MASTER INTO A WORKING TABLE, APPLIES *
000120* ONE QUERY-REQUEST'S FILTERS AND SORT, AND WRITES THE KEPT   *
000130* ROWS PLUS A COUNT AND BASIC-STATS TRAILER TO QUERY-RESULT.  *
000140* ONE QUERY-REQUEST RECORD PER RUN PER DP-4471.               *
000150***************************************************************
000160*                                                              *
000170* CHANGE LOG                                                  *
000180*  DATE      BY    REQUEST#   DESCRIPTION                     *
000190*  --------  ----  ---------  ----------------------------    *
000200*  05/06/92  MV    CR-1050    ORIGINAL PROGRAM.  KEYWORD,      *
000210*                             VENDOR, CATEGORY, DATE AND       *
000220*                             AMOUNT FILTERS, STABLE SORT.     *
000230*  10/21/92  MV    HD-1160    BASIC-STATS TRAILER ADDED TO     *
000240*                             QUERY-RESULT (3000-BASIC-STATS). *
000250*  03/15/94  KO    CR-1288    SORT MADE A TRUE BUBBLE-EXCHANGE *
000260*                             OVER THE COMPACTED TABLE SO      *
000270*                             EQUAL KEYS NEVER TRADE PLACES.   *
000280*  08/09/95  KO    HD-1490    AMOUNT RANGE FILTER HONORS THE   *
000290*                             PRESENT/ABSENT FLAGS ON THE      *
000300*                             QUERY-REQUEST BOUNDS.            *
000310*  02/14/97  TN    CR-1608    BLANK RCPT-DATE NOW DROPPED      *
000320*                             WHEN A DATE FILTER IS ACTIVE,    *
000330*                             PER AUDIT FINDING.               *
000340*  11/30/98  TN    HD-1870    ABSENT SORT VALUES NOW SORT      *
000350*                             LAST REGARDLESS OF DIRECTION.    *
000360*  01/08/99  JP    CR-1990    Y2K -- REVIEWED RCPT-DATE/       *
000370*                             Q-DATE-FROM/Q-DATE-TO COMPARES,  *
000380*                             ALL 4-DIGIT YEAR TEXT, NO CHANGE. *
000390*  05/21/00  JP    HD-2012    RECEIPT-TABLE CAPACITY RAISED    *
000400*                             FROM 1000 TO 2000 ROWS.          *
000410*  09/17/01  LS    CR-2231    TABLE LOAD ZERO-INIT LOOP ADDED  *
000420*                             TO CLEAR A PRIOR RUN'S RESIDUE.  *
000430*                                                              *
000440***************************************************************
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530
000540     SELECT RECEIPT-MASTER
000550         ASSIGN TO RCPTMSTR
000560         ORGANIZATION IS RECORD SEQUENTIAL.
000570
000580     SELECT QUERY-REQUEST
000590         ASSIGN TO QRYREQ
000600         ORGANIZATION IS RECORD SEQUENTIAL.
000610
000620     SELECT QUERY-RESULT
000630         ASSIGN TO QRYRSLT
000640         ORGANIZATION IS RECORD SEQUENTIAL.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680
000690 FD  RECEIPT-MASTER
000700     LABEL RECORD IS STANDARD
000710     RECORD CONTAINS 440 CHARACTERS
000720     DATA RECORD IS I-REC.
000730
000740 01  I-REC.
000750     05  I-RECEIPT-ID              PIC 9(6).
000760     05  I-FILE-NAME               PIC X(40).
000770     05  I-VENDOR                  PIC X(30).
000780     05  I-RCPT-DATE                PIC X(10).
000790     05  I-AMOUNT                  PIC S9(7)V99.
000800     05  I-CATEGORY                 PIC X(20).
000810     05  I-DESCRIPTION              PIC X(60).
000820     05  I-UPLOAD-DATE              PIC X(10).
000830     05  I-FILE-TYPE                PIC X(20).
000840     05  I-FILE-SIZE                PIC 9(9).
000850     05  I-STATUS                   PIC X(10).
000860     05  I-EXTRACTED-TEXT           PIC X(200).
000870     05  I-CONFIDENCE               PIC 9V99.
000880     05  FILLER                     PIC X(13).
000890
000900 FD  QUERY-REQUEST
000910     LABEL RECORD IS STANDARD
000920     RECORD CONTAINS 128 CHARACTERS
000930     DATA RECORD IS Q-REC.
000940
000950 01  Q-REC.
000960     05  Q-KEYWORD                 PIC X(20).
000970     05  Q-VENDOR                  PIC X(30).
000980     05  Q-CATEGORY                PIC X(20).
000990     05  Q-DATE-FROM                PIC X(10).
001000     05  Q-DATE-TO                  PIC X(10).
001010     05  Q-AMOUNT-MIN-FLAG          PIC X.
001020         88  Q-MIN-IS-PRESENT           VALUE 'Y'.
001030     05  Q-AMOUNT-MIN               PIC S9(7)V99.
001040     05  Q-AMOUNT-MAX-FLAG          PIC X.
001050         88  Q-MAX-IS-PRESENT           VALUE 'Y'.
001060     05  Q-AMOUNT-MAX               PIC S9(7)V99.
001070     05  Q-SORT-FIELD               PIC X(12).
001080     05  Q-SORT-DIR                 PIC X(4).
001090     05  FILLER                     PIC X(2).
001100
001110 FD  QUERY-RESULT
001120     LABEL RECORD IS STANDARD
001130     RECORD CONTAINS 440 CHARACTERS
001140     DATA RECORD IS QR-REC.
001150
001160 01  QR-REC                        PIC X(440).
001170
001180 WORKING-STORAGE SECTION.
001190
001200 01  WORK-AREA.
001210     05  MORE-RECS                 PIC XXX     VALUE 'YES'.
001220     05  WS-RECS-READ               PIC 9(6)    VALUE ZERO COMP.
001230     05  WS-COUNT                   PIC 9(4)    VALUE ZERO COMP.
001240     05  WS-KEEP-COUNT              PIC 9(4)    VALUE ZERO COMP.
001250     05  WS-RESULT-COUNT            PIC 9(6)    VALUE ZERO COMP.
001260     05  WS-I                       PIC 9(4)    VALUE ZERO COMP.
001270     05  WS-J                       PIC 9(4)    VALUE ZERO COMP.
001280     05  WS-K                       PIC 9(4)    VALUE ZERO COMP.
001290     05  WS-HAYSTACK-LEN            PIC 9(3)    VALUE ZERO COMP.
001300     05  WS-NEEDLE-LEN              PIC 9(2)    VALUE ZERO COMP.
001310     05  WS-RUN-START               PIC 9(4)    VALUE ZERO COMP.
001320     05  WS-RUN-LEN                 PIC 9(4)    VALUE ZERO COMP.
001330     05  WS-MAX-FREQ                PIC 9(4)    VALUE ZERO COMP.
001340     05  WS-MAX-FREQ-TIES           PIC 9(4)    VALUE ZERO COMP.
001350     05  WS-REM-SW                  PIC 9       VALUE ZERO COMP.
001360
001370 01  WS-SORT-KEY-WORK.
001380     05  WS-SORT-FIELD              PIC X(12).
001390     05  WS-SORT-DIR                PIC X(4).
001400     05  WS-SWAP-SW                 PIC X       VALUE 'N'.
001410         88  WS-SWAP-HAPPENED            VALUE 'Y'.
001420     05  WS-SHOULD-SWAP-SW          PIC X       VALUE 'N'.
001430         88  WS-SHOULD-SWAP              VALUE 'Y'.
001440     05  WS-REQ-VALID-SW             PIC X       VALUE 'Y'.
001450         88  WS-REQUEST-IS-VALID         VALUE 'Y'.
001460     05  WS-SORT-ERR-MSG             PIC X(49)   VALUE SPACES.
001470
001480 01  WS-SCAN-WORK.
001490     05  WS-HAYSTACK                PIC X(320).
001500     05  WS-NEEDLE                  PIC X(30).
001510     05  WS-FOUND-SW                PIC X       VALUE 'N'.
001520         88  WS-WAS-FOUND                VALUE 'Y'.
001530
001540*    EFFECTIVE DATE-COMPARE WORK -- BLANK DATES ARE REPLACED
001550*    WITH A LOW-VALUE SENTINEL SO THEY ALWAYS COMPARE EARLIEST.
001560 01  WS-DATE-CMP-WORK.
001570     05  WS-CMP-DATE-1              PIC X(10).
001580     05  WS-CMP-DATE-2              PIC X(10).
001590
001600*    EFFECTIVE AMOUNT-COMPARE WORK -- AN ABSENT (ZERO) AMOUNT
001610*    IS REPLACED WITH A SENTINEL THAT ALWAYS SORTS LAST, SIGN
001620*    DEPENDING ON THE CURRENT SORT DIRECTION.  HD-1870.
001630 01  WS-AMT-CMP-WORK.
001640     05  WS-CMP-AMT-1               PIC S9(9)V99.
001650     05  WS-CMP-AMT-2               PIC S9(9)V99.
001660
001670 01  WS-STATS-WORK.
001680     05  WS-SUM                     PIC S9(9)V99 VALUE ZERO.
001690     05  WS-MEAN                    PIC S9(7)V99 VALUE ZERO.
001700     05  WS-MEDIAN                  PIC S9(7)V99 VALUE ZERO.
001710     05  WS-MODE                    PIC S9(7)V99 VALUE ZERO.
001720     05  WS-MID                     PIC 9(4)     VALUE ZERO COMP.
001730
001740*    RECEIPT-TABLE -- THE FULL MASTER HELD IN WORKING STORAGE
001750*    FOR THE LIFE OF ONE QUERY RUN.  HD-2012 RAISED THIS TO
001760*    2000 ROWS.
001770 01  RECEIPT-TABLE.
001780     05  T-RECEIPT OCCURS 2000 TIMES.
001790         10  T-RECEIPT-ID           PIC 9(6).
001800         10  T-FILE-NAME            PIC X(40).
001810         10  T-VENDOR               PIC X(30).
001820         10  T-RCPT-DATE             PIC X(10).
001830         10  T-AMOUNT               PIC S9(7)V99.
001840         10  T-CATEGORY              PIC X(20).
001850         10  T-DESCRIPTION           PIC X(60).
001860         10  T-UPLOAD-DATE           PIC X(10).
001870         10  T-FILE-TYPE             PIC X(20).
001880         10  T-FILE-SIZE             PIC 9(9).
001890         10  T-STATUS                PIC X(10).
001900         10  T-EXTRACTED-TEXT        PIC X(200).
001910         10  T-CONFIDENCE            PIC 9V99.
001920         10  T-KEEP-FLAG             PIC X.
001930             88  T-IS-KEPT               VALUE 'Y'.
001940
001950*    SWAP HOLDING AREA -- SAME SHAPE AS ONE T-RECEIPT ENTRY.
001960*    REDEFINES #1.
001970 01  T-HOLD-AREA                    PIC X(441).
001980 01  T-HOLD REDEFINES T-HOLD-AREA.
001990     05  TH-RECEIPT-ID              PIC 9(6).
002000     05  TH-FILE-NAME               PIC X(40).
002010     05  TH-VENDOR                  PIC X(30).
002020     05  TH-RCPT-DATE                PIC X(10).
002030     05  TH-AMOUNT                  PIC S9(7)V99.
002040     05  TH-CATEGORY                 PIC X(20).
002050     05  TH-DESCRIPTION              PIC X(60).
002060     05  TH-UPLOAD-DATE              PIC X(10).
002070     05  TH-FILE-TYPE                PIC X(20).
002080     05  TH-FILE-SIZE                PIC 9(9).
002090     05  TH-STATUS                   PIC X(10).
002100     05  TH-EXTRACTED-TEXT           PIC X(200).
002110     05  TH-CONFIDENCE               PIC 9V99.
002120     05  TH-KEEP-FLAG                PIC X.
002130
002140*    AMOUNT SCRATCH ARRAY FOR THE MEDIAN/MODE PASS -- SORTED
002150*    ASCENDING SEPARATELY FROM THE MAIN TABLE'S OWN SORT ORDER.
002160 01  WS-AMT-ARRAY.
002170     05  WS-AMT  OCCURS 2000 TIMES  PIC S9(7)V99.
002180
002190*    QUERY-RESULT RECORD SHAPES -- ONE DETAIL PER KEPT ROW,
002200*    THEN A COUNT TRAILER, THEN A STATS TRAILER.  ALL THREE
002210*    REDEFINE THE SAME 440-BYTE SLOT, DISCRIMINATED BY THE
002220*    LEADING REC-TYPE BYTE.  REDEFINES #2 AND #3.
002230 01  QR-DETAIL.
002240     05  QR-REC-TYPE                PIC X       VALUE '1'.
002250     05  QR-RECEIPT-ID              PIC 9(6).
002260     05  QR-FILE-NAME               PIC X(40).
002270     05  QR-VENDOR                  PIC X(30).
002280     05  QR-RCPT-DATE                PIC X(10).
002290     05  QR-AMOUNT                  PIC S9(7)V99.
002300     05  QR-CATEGORY                 PIC X(20).
002310     05  QR-DESCRIPTION              PIC X(60).
002320     05  QR-UPLOAD-DATE              PIC X(10).
002330     05  QR-FILE-TYPE                PIC X(20).
002340     05  QR-FILE-SIZE                PIC 9(9).
002350     05  QR-STATUS                   PIC X(10).
002360     05  QR-EXTRACTED-TEXT           PIC X(200).
002370     05  QR-CONFIDENCE               PIC 9V99.
002380     05  FILLER                      PIC X(12).
002390 01  QR-COUNT-TRAILER REDEFINES QR-DETAIL.
002400     05  QR-CT-REC-TYPE              PIC X       VALUE '2'.
002410     05  QR-RESULT-COUNT             PIC 9(6).
002420     05  FILLER                      PIC X(433).
002430 01  QR-STATS-TRAILER REDEFINES QR-DETAIL.
002440     05  QR-ST-REC-TYPE              PIC X       VALUE '3'.
002450     05  QR-SUM                      PIC S9(9)V99.
002460     05  QR-MEAN                     PIC S9(7)V99.
002470     05  QR-MEDIAN                   PIC S9(7)V99.
002480     05  QR-MODE                     PIC S9(7)V99.
002490     05  FILLER                      PIC X(401).
002500
002510*    REJECTED-REQUEST TRAILER -- WRITTEN INSTEAD OF ANY DETAIL/
002520*    COUNT/STATS RECORD WHEN THE QUERY-REQUEST'S OWN SORT-FIELD
002530*    OR SORT-DIR FAILS EDIT.  HD-2240.  REDEFINES #4.
002540 01  QR-ERROR-TRAILER REDEFINES QR-DETAIL.
002550     05  QR-ER-REC-TYPE              PIC X       VALUE '0'.
002560     05  QR-ERR-SORT-FIELD           PIC X(12).
002570     05  QR-ERR-SORT-DIR             PIC X(4).
002580     05  QR-ERR-MSG                  PIC X(49).
002590     05  FILLER                      PIC X(374).
002600
002610 PROCEDURE DIVISION.
002620
002630 0000-RCPTQRY.
002640     PERFORM 1000-INIT.
002650     IF WS-REQUEST-IS-VALID
002660         PERFORM 2100-KEYWORD-FILTER
002670         PERFORM 2200-VENDOR-FILTER
002680         PERFORM 2300-CATEGORY-FILTER
002690         PERFORM 2400-DATE-FILTER
002700         PERFORM 2500-AMOUNT-FILTER
002710         PERFORM 2600-SORT-TABLE
002720         PERFORM 2700-WRITE-RESULT
002730         PERFORM 3000-BASIC-STATS
002740     ELSE
002750         PERFORM 1060-WRITE-REQUEST-ERROR
002760     END-IF.
002770     PERFORM 3900-CLOSING.
002780     STOP RUN.
002790
002800*    ZERO-INIT THE TABLE (CR-2231), LOAD THE FULL MASTER, THEN
002810*    READ THE ONE QUERY-REQUEST RECORD.
002820 1000-INIT.
002830     OPEN INPUT  RECEIPT-MASTER.
002840     OPEN INPUT  QUERY-REQUEST.
002850     OPEN OUTPUT QUERY-RESULT.
002860
002870     MOVE 1 TO WS-I.
002880     PERFORM 1010-ZERO-INIT-STEP UNTIL WS-I > 2000.
002890
002900     PERFORM 9000-READ-MASTER.
002910     PERFORM 1090-LOAD-LOOP UNTIL MORE-RECS = 'NO '.
002920
002930     READ QUERY-REQUEST.
002940     MOVE Q-SORT-FIELD TO WS-SORT-FIELD.
002950     MOVE Q-SORT-DIR   TO WS-SORT-DIR.
002960     INSPECT WS-SORT-FIELD CONVERTING
002970         'abcdefghijklmnopqrstuvwxyz' TO
002980         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002990     INSPECT WS-SORT-DIR CONVERTING
003000         'abcdefghijklmnopqrstuvwxyz' TO
003010         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003020     PERFORM 1050-EDIT-REQUEST THRU 1050-EXIT.
003030
003040*    SORT-FIELD/SORT-DIR EDIT -- REJECTS ANYTHING OUTSIDE THE
003050*    FIVE LEGAL SORT-FIELD VALUES OR THE TWO LEGAL SORT-DIR
003060*    VALUES INSTEAD OF LETTING IT FALL THROUGH TO A SILENT
003070*    NO-SORT OR A SILENT DESC DEFAULT.  A BLANK SORT-DIR STILL
003080*    DEFAULTS TO DESC PER THE REQUEST LAYOUT.  HD-2240.
003090 1050-EDIT-REQUEST.
003100     MOVE 'Y' TO WS-REQ-VALID-SW.
003110
003120     IF WS-SORT-FIELD NOT = 'DATE        '
003130         AND WS-SORT-FIELD NOT = 'AMOUNT      '
003140         AND WS-SORT-FIELD NOT = 'VENDOR      '
003150         AND WS-SORT-FIELD NOT = 'CATEGORY    '
003160         AND WS-SORT-FIELD NOT = 'UPLOAD_DATE '
003170         MOVE 'N' TO WS-REQ-VALID-SW
003180         MOVE 'SORT-FIELD NOT ONE OF THE 5 LEGAL VALUES.'
003190             TO WS-SORT-ERR-MSG
003200         GO TO 1050-EXIT
003210     END-IF.
003220
003230     IF WS-SORT-DIR = SPACES
003240         MOVE 'DESC' TO WS-SORT-DIR
003250     END-IF.
003260
003270     IF WS-SORT-DIR NOT = 'ASC ' AND WS-SORT-DIR NOT = 'DESC'
003280         MOVE 'N' TO WS-REQ-VALID-SW
003290         MOVE 'SORT-DIR MUST BE ASC OR DESC.' TO WS-SORT-ERR-MSG
003300         GO TO 1050-EXIT
003310     END-IF.
003320
003330 1050-EXIT.
003340     EXIT.
003350
003360*    WRITES ONE ERROR TRAILER IN PLACE OF THE DETAIL/COUNT/
003370*    STATS RECORDS WHEN 1050 ABOVE REJECTS THE REQUEST.
003380 1060-WRITE-REQUEST-ERROR.
003390     MOVE SPACES             TO QR-ERROR-TRAILER.
003400     MOVE '0'                TO QR-ER-REC-TYPE.
003410     MOVE WS-SORT-FIELD      TO QR-ERR-SORT-FIELD.
003420     MOVE WS-SORT-DIR        TO QR-ERR-SORT-DIR.
003430     MOVE WS-SORT-ERR-MSG    TO QR-ERR-MSG.
003440     WRITE QUERY-RESULT FROM QR-ERROR-TRAILER.
003450
003460*    ONE TABLE SLOT OF THE ZERO-INIT SWEEP -- CALLED BY 1000.
003470 1010-ZERO-INIT-STEP.
003480     MOVE SPACES TO T-RECEIPT(WS-I).
003490     MOVE ZERO   TO T-RECEIPT-ID(WS-I).
003500     MOVE ZERO   TO T-AMOUNT(WS-I).
003510     MOVE ZERO   TO T-FILE-SIZE(WS-I).
003520     MOVE ZERO   TO T-CONFIDENCE(WS-I).
003530     ADD 1 TO WS-I.
003540
003550*    ONE MASTER RECORD OF THE LOAD PASS -- CALLED BY 1000.
003560 1090-LOAD-LOOP.
003570     PERFORM 1100-LOAD-ROW.
003580     PERFORM 9000-READ-MASTER.
003590
003600 1100-LOAD-ROW.
003610     ADD 1 TO WS-COUNT.
003620     MOVE I-RECEIPT-ID      TO T-RECEIPT-ID(WS-COUNT).
003630     MOVE I-FILE-NAME       TO T-FILE-NAME(WS-COUNT).
003640     MOVE I-VENDOR          TO T-VENDOR(WS-COUNT).
003650     MOVE I-RCPT-DATE       TO T-RCPT-DATE(WS-COUNT).
003660     MOVE I-AMOUNT          TO T-AMOUNT(WS-COUNT).
003670     MOVE I-CATEGORY        TO T-CATEGORY(WS-COUNT).
003680     MOVE I-DESCRIPTION     TO T-DESCRIPTION(WS-COUNT).
003690     MOVE I-UPLOAD-DATE     TO T-UPLOAD-DATE(WS-COUNT).
003700     MOVE I-FILE-TYPE       TO T-FILE-TYPE(WS-COUNT).
003710     MOVE I-FILE-SIZE       TO T-FILE-SIZE(WS-COUNT).
003720     MOVE I-STATUS          TO T-STATUS(WS-COUNT).
003730     MOVE I-EXTRACTED-TEXT  TO T-EXTRACTED-TEXT(WS-COUNT).
003740     MOVE I-CONFIDENCE      TO T-CONFIDENCE(WS-COUNT).
003750     MOVE 'Y'               TO T-KEEP-FLAG(WS-COUNT).
003760
003770*    KEYWORD FILTER -- SUBSTRING MATCH, CASE-INSENSITIVE,
003780*    ACROSS VENDOR/CATEGORY/DESCRIPTION/EXTRACTED-TEXT.
003790 2100-KEYWORD-FILTER.
003800     IF Q-KEYWORD NOT = SPACES
003810         MOVE Q-KEYWORD TO WS-NEEDLE
003820         INSPECT WS-NEEDLE CONVERTING
003830             'abcdefghijklmnopqrstuvwxyz' TO
003840             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003850         MOVE 1 TO WS-I
003860         PERFORM 2105-KEYWORD-STEP UNTIL WS-I > WS-COUNT
003870     END-IF.
003880
003890*    ONE TABLE ROW OF THE KEYWORD SWEEP -- CALLED BY 2100 ABOVE.
003900 2105-KEYWORD-STEP.
003910     IF T-IS-KEPT(WS-I)
003920         PERFORM 2110-TEST-KEYWORD-ROW
003930     END-IF.
003940     ADD 1 TO WS-I.
003950
003960 2110-TEST-KEYWORD-ROW.
003970     MOVE SPACES TO WS-HAYSTACK.
003980     STRING T-VENDOR(WS-I)        DELIMITED BY SIZE
003990            ' '                   DELIMITED BY SIZE
004000            T-CATEGORY(WS-I)      DELIMITED BY SIZE
004010            ' '                   DELIMITED BY SIZE
004020            T-DESCRIPTION(WS-I)   DELIMITED BY SIZE
004030            ' '                   DELIMITED BY SIZE
004040            T-EXTRACTED-TEXT(WS-I) DELIMITED BY SIZE
004050         INTO WS-HAYSTACK.
004060     INSPECT WS-HAYSTACK CONVERTING
004070         'abcdefghijklmnopqrstuvwxyz' TO
004080         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004090     MOVE 320 TO WS-HAYSTACK-LEN.
004100     PERFORM 2910-NEEDLE-LENGTH.
004110     PERFORM 2920-SCAN-SUBSTRING THRU 2920-EXIT.
004120     IF NOT WS-WAS-FOUND
004130         MOVE 'N' TO T-KEEP-FLAG(WS-I)
004140     END-IF.
004150
004160*    VENDOR FILTER -- SUBSTRING MATCH, CASE-INSENSITIVE.
004170 2200-VENDOR-FILTER.
004180     IF Q-VENDOR NOT = SPACES
004190         MOVE Q-VENDOR TO WS-NEEDLE
004200         INSPECT WS-NEEDLE CONVERTING
004210             'abcdefghijklmnopqrstuvwxyz' TO
004220             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004230         MOVE 1 TO WS-I
004240         PERFORM 2205-VENDOR-STEP UNTIL WS-I > WS-COUNT
004250     END-IF.
004260
004270*    ONE TABLE ROW OF THE VENDOR SWEEP -- CALLED BY 2200 ABOVE.
004280 2205-VENDOR-STEP.
004290     IF T-IS-KEPT(WS-I)
004300         PERFORM 2210-TEST-VENDOR-ROW
004310     END-IF.
004320     ADD 1 TO WS-I.
004330
004340 2210-TEST-VENDOR-ROW.
004350     MOVE SPACES TO WS-HAYSTACK.
004360     MOVE T-VENDOR(WS-I) TO WS-HAYSTACK(1:30).
004370     INSPECT WS-HAYSTACK CONVERTING
004380         'abcdefghijklmnopqrstuvwxyz' TO
004390         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004400     MOVE 30 TO WS-HAYSTACK-LEN.
004410     PERFORM 2910-NEEDLE-LENGTH.
004420     PERFORM 2920-SCAN-SUBSTRING THRU 2920-EXIT.
004430     IF NOT WS-WAS-FOUND
004440         MOVE 'N' TO T-KEEP-FLAG(WS-I)
004450     END-IF.
004460
004470*    CATEGORY FILTER -- EXACT, CASE-SENSITIVE EQUALITY.
004480 2300-CATEGORY-FILTER.
004490     IF Q-CATEGORY NOT = SPACES
004500         MOVE 1 TO WS-I
004510         PERFORM 2305-CATEGORY-STEP UNTIL WS-I > WS-COUNT
004520     END-IF.
004530
004540*    ONE TABLE ROW OF THE CATEGORY SWEEP -- CALLED BY 2300 ABOVE.
004550 2305-CATEGORY-STEP.
004560     IF T-IS-KEPT(WS-I)
004570         AND T-CATEGORY(WS-I) NOT = Q-CATEGORY
004580         MOVE 'N' TO T-KEEP-FLAG(WS-I)
004590     END-IF.
004600     ADD 1 TO WS-I.
004610
004620*    DATE-RANGE FILTER -- BLANK T-RCPT-DATE IS DROPPED WHEN
004630*    EITHER BOUND IS PRESENT.  CR-1608.
004640 2400-DATE-FILTER.
004650     IF Q-DATE-FROM NOT = SPACES OR Q-DATE-TO NOT = SPACES
004660         MOVE 1 TO WS-I
004670         PERFORM 2405-DATE-STEP UNTIL WS-I > WS-COUNT
004680     END-IF.
004690
004700*    ONE TABLE ROW OF THE DATE SWEEP -- CALLED BY 2400 ABOVE.
004710 2405-DATE-STEP.
004720     IF T-IS-KEPT(WS-I)
004730         PERFORM 2410-TEST-DATE-ROW
004740     END-IF.
004750     ADD 1 TO WS-I.
004760
004770 2410-TEST-DATE-ROW.
004780     IF T-RCPT-DATE(WS-I) = SPACES
004790         MOVE 'N' TO T-KEEP-FLAG(WS-I)
004800     ELSE
004810         IF Q-DATE-FROM NOT = SPACES
004820             AND T-RCPT-DATE(WS-I) < Q-DATE-FROM
004830             MOVE 'N' TO T-KEEP-FLAG(WS-I)
004840         END-IF
004850         IF Q-DATE-TO NOT = SPACES
004860             AND T-RCPT-DATE(WS-I) > Q-DATE-TO
004870             MOVE 'N' TO T-KEEP-FLAG(WS-I)
004880         END-IF
004890     END-IF.
004900
004910*    AMOUNT-RANGE FILTER -- AN ABSENT (ZERO) AMOUNT IS DROPPED
004920*    WHEN EITHER BOUND IS PRESENT.  HD-1490.
004930 2500-AMOUNT-FILTER.
004940     IF Q-MIN-IS-PRESENT OR Q-MAX-IS-PRESENT
004950         MOVE 1 TO WS-I
004960         PERFORM 2505-AMOUNT-STEP UNTIL WS-I > WS-COUNT
004970     END-IF.
004980
004990*    ONE TABLE ROW OF THE AMOUNT SWEEP -- CALLED BY 2500 ABOVE.
005000 2505-AMOUNT-STEP.
005010     IF T-IS-KEPT(WS-I)
005020         PERFORM 2510-TEST-AMOUNT-ROW
005030     END-IF.
005040     ADD 1 TO WS-I.
005050
005060 2510-TEST-AMOUNT-ROW.
005070     IF T-AMOUNT(WS-I) = ZERO
005080         MOVE 'N' TO T-KEEP-FLAG(WS-I)
005090     ELSE
005100         IF Q-MIN-IS-PRESENT AND T-AMOUNT(WS-I) < Q-AMOUNT-MIN
005110             MOVE 'N' TO T-KEEP-FLAG(WS-I)
005120         END-IF
005130         IF Q-MAX-IS-PRESENT AND T-AMOUNT(WS-I) > Q-AMOUNT-MAX
005140             MOVE 'N' TO T-KEEP-FLAG(WS-I)
005150         END-IF
005160     END-IF.
005170
005180*    COMPACT THE KEPT ROWS TO THE FRONT OF THE TABLE (ORDER
005190*    PRESERVED), THEN A STABLE BUBBLE-EXCHANGE ON THE SORT
005200*    FIELD/DIRECTION -- EQUAL KEYS NEVER SWAP.  CR-1288.
005210 2600-SORT-TABLE.
005220     MOVE ZERO TO WS-KEEP-COUNT.
005230     MOVE 1 TO WS-I.
005240     PERFORM 2605-COMPACT-STEP UNTIL WS-I > WS-COUNT.
005250
005260     MOVE 'Y' TO WS-SWAP-SW.
005270     PERFORM 2620-BUBBLE-PASS UNTIL NOT WS-SWAP-HAPPENED.
005280
005290*    ONE TABLE ROW OF THE COMPACTION SWEEP -- CALLED BY 2600.
005300 2605-COMPACT-STEP.
005310     IF T-IS-KEPT(WS-I)
005320         ADD 1 TO WS-KEEP-COUNT
005330         IF WS-KEEP-COUNT NOT = WS-I
005340             MOVE T-RECEIPT(WS-I) TO T-RECEIPT(WS-KEEP-COUNT)
005350         END-IF
005360     END-IF.
005370     ADD 1 TO WS-I.
005380
005390*    ONE BUBBLE PASS OVER THE KEPT ROWS -- CALLED BY 2600.
005400 2620-BUBBLE-PASS.
005410     MOVE 'N' TO WS-SWAP-SW.
005420     MOVE 1 TO WS-I.
005430     PERFORM 2625-BUBBLE-STEP UNTIL WS-I > WS-KEEP-COUNT - 1.
005440
005450*    ONE COMPARE/SWAP STEP OF THE BUBBLE PASS -- CALLED BY 2620.
005460 2625-BUBBLE-STEP.
005470     PERFORM 2610-COMPARE-ROWS.
005480     IF WS-SHOULD-SWAP
005490         MOVE T-RECEIPT(WS-I)     TO T-HOLD
005500         MOVE T-RECEIPT(WS-I + 1) TO T-RECEIPT(WS-I)
005510         MOVE T-HOLD              TO T-RECEIPT(WS-I + 1)
005520         MOVE 'Y' TO WS-SWAP-SW
005530     END-IF.
005540     ADD 1 TO WS-I.
005550
005560 2610-COMPARE-ROWS.
005570     MOVE 'N' TO WS-SHOULD-SWAP-SW.
005580     EVALUATE WS-SORT-FIELD
005590         WHEN 'DATE        '
005600             PERFORM 2611-COMPARE-DATE
005610         WHEN 'AMOUNT      '
005620             PERFORM 2612-COMPARE-AMOUNT
005630         WHEN 'VENDOR      '
005640             PERFORM 2613-COMPARE-VENDOR
005650         WHEN 'CATEGORY    '
005660             PERFORM 2614-COMPARE-CATEGORY
005670         WHEN 'UPLOAD_DATE '
005680             PERFORM 2615-COMPARE-UPLOAD-DATE
005690     END-EVALUATE.
005700
005710*    BLANK DATES ALWAYS COMPARE AS THE EARLIEST VALUE,
005720*    REGARDLESS OF DIRECTION.
005730 2611-COMPARE-DATE.
005740     MOVE T-RCPT-DATE(WS-I)     TO WS-CMP-DATE-1.
005750     MOVE T-RCPT-DATE(WS-I + 1) TO WS-CMP-DATE-2.
005760     IF WS-CMP-DATE-1 = SPACES
005770         MOVE '0000-00-00' TO WS-CMP-DATE-1
005780     END-IF.
005790     IF WS-CMP-DATE-2 = SPACES
005800         MOVE '0000-00-00' TO WS-CMP-DATE-2
005810     END-IF.
005820     IF WS-SORT-DIR = 'ASC '
005830         IF WS-CMP-DATE-1 > WS-CMP-DATE-2
005840             MOVE 'Y' TO WS-SHOULD-SWAP-SW
005850         END-IF
005860     ELSE
005870         IF WS-CMP-DATE-1 < WS-CMP-DATE-2
005880             MOVE 'Y' TO WS-SHOULD-SWAP-SW
005890         END-IF
005900     END-IF.
005910
005920*    AN ABSENT (ZERO) AMOUNT TAKES A SENTINEL THAT ALWAYS
005930*    SORTS LAST -- HD-1870.
005940 2612-COMPARE-AMOUNT.
005950     MOVE T-AMOUNT(WS-I)     TO WS-CMP-AMT-1.
005960     MOVE T-AMOUNT(WS-I + 1) TO WS-CMP-AMT-2.
005970     IF WS-SORT-DIR = 'ASC '
005980         IF T-AMOUNT(WS-I) = ZERO
005990             MOVE 999999999.99 TO WS-CMP-AMT-1
006000         END-IF
006010         IF T-AMOUNT(WS-I + 1) = ZERO
006020             MOVE 999999999.99 TO WS-CMP-AMT-2
006030         END-IF
006040         IF WS-CMP-AMT-1 > WS-CMP-AMT-2
006050             MOVE 'Y' TO WS-SHOULD-SWAP-SW
006060         END-IF
006070     ELSE
006080         IF T-AMOUNT(WS-I) = ZERO
006090             MOVE -999999999.99 TO WS-CMP-AMT-1
006100         END-IF
006110         IF T-AMOUNT(WS-I + 1) = ZERO
006120             MOVE -999999999.99 TO WS-CMP-AMT-2
006130         END-IF
006140         IF WS-CMP-AMT-1 < WS-CMP-AMT-2
006150             MOVE 'Y' TO WS-SHOULD-SWAP-SW
006160         END-IF
006170     END-IF.
006180
006190 2613-COMPARE-VENDOR.
006200     IF WS-SORT-DIR = 'ASC '
006210         IF T-VENDOR(WS-I) > T-VENDOR(WS-I + 1)
006220             MOVE 'Y' TO WS-SHOULD-SWAP-SW
006230         END-IF
006240     ELSE
006250         IF T-VENDOR(WS-I) < T-VENDOR(WS-I + 1)
006260             MOVE 'Y' TO WS-SHOULD-SWAP-SW
006270         END-IF
006280     END-IF.
006290
006300 2614-COMPARE-CATEGORY.
006310     IF WS-SORT-DIR = 'ASC '
006320         IF T-CATEGORY(WS-I) > T-CATEGORY(WS-I + 1)
006330             MOVE 'Y' TO WS-SHOULD-SWAP-SW
006340         END-IF
006350     ELSE
006360         IF T-CATEGORY(WS-I) < T-CATEGORY(WS-I + 1)
006370             MOVE 'Y' TO WS-SHOULD-SWAP-SW
006380         END-IF
006390     END-IF.
006400
006410*    BLANK UPLOAD-DATES ALWAYS COMPARE AS THE EARLIEST VALUE,
006420*    REGARDLESS OF DIRECTION -- SAME RULE AS 2611 ABOVE.  HD-2240.
006430 2615-COMPARE-UPLOAD-DATE.
006440     MOVE T-UPLOAD-DATE(WS-I)     TO WS-CMP-DATE-1.
006450     MOVE T-UPLOAD-DATE(WS-I + 1) TO WS-CMP-DATE-2.
006460     IF WS-CMP-DATE-1 = SPACES
006470         MOVE '0000-00-00' TO WS-CMP-DATE-1
006480     END-IF.
006490     IF WS-CMP-DATE-2 = SPACES
006500         MOVE '0000-00-00' TO WS-CMP-DATE-2
006510     END-IF.
006520     IF WS-SORT-DIR = 'ASC '
006530         IF WS-CMP-DATE-1 > WS-CMP-DATE-2
006540             MOVE 'Y' TO WS-SHOULD-SWAP-SW
006550         END-IF
006560     ELSE
006570         IF WS-CMP-DATE-1 < WS-CMP-DATE-2
006580             MOVE 'Y' TO WS-SHOULD-SWAP-SW
006590         END-IF
006600     END-IF.
006610
006620*    WRITE ONE QR-DETAIL PER SURVIVING, SORTED ROW.
006630 2700-WRITE-RESULT.
006640     MOVE 1 TO WS-I.
006650     PERFORM 2705-WRITE-STEP UNTIL WS-I > WS-KEEP-COUNT.
006660
006670*    ONE DETAIL RECORD OF THE RESULT WRITE -- CALLED BY 2700.
006680 2705-WRITE-STEP.
006690     PERFORM 2710-WRITE-ONE-DETAIL.
006700     ADD 1 TO WS-I.
006710
006720 2710-WRITE-ONE-DETAIL.
006730     MOVE SPACES                 TO QR-DETAIL.
006740     MOVE '1'                    TO QR-REC-TYPE.
006750     MOVE T-RECEIPT-ID(WS-I)     TO QR-RECEIPT-ID.
006760     MOVE T-FILE-NAME(WS-I)      TO QR-FILE-NAME.
006770     MOVE T-VENDOR(WS-I)         TO QR-VENDOR.
006780     MOVE T-RCPT-DATE(WS-I)      TO QR-RCPT-DATE.
006790     MOVE T-AMOUNT(WS-I)         TO QR-AMOUNT.
006800     MOVE T-CATEGORY(WS-I)       TO QR-CATEGORY.
006810     MOVE T-DESCRIPTION(WS-I)    TO QR-DESCRIPTION.
006820     MOVE T-UPLOAD-DATE(WS-I)    TO QR-UPLOAD-DATE.
006830     MOVE T-FILE-TYPE(WS-I)      TO QR-FILE-TYPE.
006840     MOVE T-FILE-SIZE(WS-I)      TO QR-FILE-SIZE.
006850     MOVE T-STATUS(WS-I)         TO QR-STATUS.
006860     MOVE T-EXTRACTED-TEXT(WS-I) TO QR-EXTRACTED-TEXT.
006870     MOVE T-CONFIDENCE(WS-I)     TO QR-CONFIDENCE.
006880     WRITE QUERY-RESULT FROM QR-DETAIL.
006890     ADD 1 TO WS-RESULT-COUNT.
006900
006910*    SUM/MEAN OVER THE KEPT SET, THEN AN ASCENDING COPY FOR
006920*    MEDIAN, THEN A CONTROL-BREAK FREQUENCY PASS FOR MODE.
006930*    NO UNIQUE MODE FALLS BACK TO THE MEDIAN.  HD-1160.
006940 3000-BASIC-STATS.
006950     MOVE ZERO TO WS-SUM WS-MEAN WS-MEDIAN WS-MODE.
006960     IF WS-KEEP-COUNT > ZERO
006970         MOVE 1 TO WS-I
006980         PERFORM 3050-SUM-STEP UNTIL WS-I > WS-KEEP-COUNT
006990         COMPUTE WS-MEAN ROUNDED = WS-SUM / WS-KEEP-COUNT
007000         PERFORM 3100-SORT-AMOUNTS
007010         PERFORM 3200-MEDIAN
007020         PERFORM 3300-MODE
007030     END-IF.
007040     MOVE SPACES      TO QR-COUNT-TRAILER.
007050     MOVE '2'         TO QR-CT-REC-TYPE.
007060     MOVE WS-RESULT-COUNT TO QR-RESULT-COUNT.
007070     WRITE QUERY-RESULT FROM QR-COUNT-TRAILER.
007080
007090     MOVE SPACES      TO QR-STATS-TRAILER.
007100     MOVE '3'         TO QR-ST-REC-TYPE.
007110     MOVE WS-SUM      TO QR-SUM.
007120     MOVE WS-MEAN     TO QR-MEAN.
007130     MOVE WS-MEDIAN   TO QR-MEDIAN.
007140     MOVE WS-MODE     TO QR-MODE.
007150     WRITE QUERY-RESULT FROM QR-STATS-TRAILER.
007160
007170*    ONE AMOUNT OF THE SUM/COPY SWEEP -- CALLED BY 3000 ABOVE.
007180 3050-SUM-STEP.
007190     ADD T-AMOUNT(WS-I) TO WS-SUM.
007200     MOVE T-AMOUNT(WS-I) TO WS-AMT(WS-I).
007210     ADD 1 TO WS-I.
007220
007230 3100-SORT-AMOUNTS.
007240     MOVE 'Y' TO WS-SWAP-SW.
007250     PERFORM 3110-AMT-PASS UNTIL NOT WS-SWAP-HAPPENED.
007260
007270*    ONE BUBBLE PASS OVER THE AMOUNT COPY -- CALLED BY 3100.
007280 3110-AMT-PASS.
007290     MOVE 'N' TO WS-SWAP-SW.
007300     MOVE 1 TO WS-J.
007310     PERFORM 3115-AMT-STEP UNTIL WS-J > WS-KEEP-COUNT - 1.
007320
007330*    ONE COMPARE/SWAP STEP OF THE AMOUNT PASS -- CALLED BY 3110.
007340 3115-AMT-STEP.
007350     IF WS-AMT(WS-J) > WS-AMT(WS-J + 1)
007360         MOVE WS-AMT(WS-J)     TO WS-CMP-AMT-1
007370         MOVE WS-AMT(WS-J + 1) TO WS-AMT(WS-J)
007380         MOVE WS-CMP-AMT-1     TO WS-AMT(WS-J + 1)
007390         MOVE 'Y' TO WS-SWAP-SW
007400     END-IF.
007410     ADD 1 TO WS-J.
007420
007430 3200-MEDIAN.
007440     DIVIDE WS-KEEP-COUNT BY 2 GIVING WS-MID
007450         REMAINDER WS-REM-SW.
007460     IF WS-REM-SW = 1
007470         COMPUTE WS-MID = (WS-KEEP-COUNT + 1) / 2
007480         MOVE WS-AMT(WS-MID) TO WS-MEDIAN
007490     ELSE
007500         COMPUTE WS-MEDIAN ROUNDED =
007510             (WS-AMT(WS-MID) + WS-AMT(WS-MID + 1)) / 2
007520     END-IF.
007530
007540*    CONTROL BREAK OVER THE SORTED AMOUNT COPY -- EACH RUN OF
007550*    EQUAL VALUES IS ONE DISTINCT VALUE'S FREQUENCY.
007560 3300-MODE.
007570     MOVE ZERO TO WS-MAX-FREQ WS-MAX-FREQ-TIES.
007580     MOVE 1    TO WS-RUN-START.
007590     MOVE 2    TO WS-I.
007600     PERFORM 3310-MODE-STEP UNTIL WS-I > WS-KEEP-COUNT + 1.
007610     IF WS-MAX-FREQ-TIES > 1
007620         MOVE WS-MEDIAN TO WS-MODE
007630     END-IF.
007640
007650*    ONE AMOUNT OF THE CONTROL-BREAK SCAN -- CALLED BY 3300.
007660 3310-MODE-STEP.
007670     IF WS-I > WS-KEEP-COUNT
007680         OR WS-AMT(WS-I) NOT = WS-AMT(WS-RUN-START)
007690         COMPUTE WS-RUN-LEN = WS-I - WS-RUN-START
007700         IF WS-RUN-LEN > WS-MAX-FREQ
007710             MOVE WS-RUN-LEN TO WS-MAX-FREQ
007720             MOVE 1 TO WS-MAX-FREQ-TIES
007730             MOVE WS-AMT(WS-RUN-START) TO WS-MODE
007740         ELSE
007750             IF WS-RUN-LEN = WS-MAX-FREQ
007760                 ADD 1 TO WS-MAX-FREQ-TIES
007770             END-IF
007780         END-IF
007790         MOVE WS-I TO WS-RUN-START
007800     END-IF.
007810     ADD 1 TO WS-I.
007820
007830*    TRIM TRAILING SPACES OFF WS-NEEDLE (30 BYTES).
007840 2910-NEEDLE-LENGTH.
007850     MOVE 30 TO WS-NEEDLE-LEN.
007860     MOVE 30 TO WS-J.
007870     PERFORM 2915-NEEDLE-LEN-STEP
007880         UNTIL WS-J < 1 OR WS-NEEDLE(WS-J:1) NOT = SPACE.
007890
007900*    ONE BYTE OF THE BACKWARD TRIM SCAN -- CALLED BY 2910 ABOVE.
007910 2915-NEEDLE-LEN-STEP.
007920     SUBTRACT 1 FROM WS-NEEDLE-LEN.
007930     SUBTRACT 1 FROM WS-J.
007940
007950*    DOES WS-NEEDLE(1:WS-NEEDLE-LEN) OCCUR ANYWHERE IN THE
007960*    FIRST WS-HAYSTACK-LEN BYTES OF WS-HAYSTACK?
007970 2920-SCAN-SUBSTRING.
007980     MOVE 'N' TO WS-FOUND-SW.
007990     IF WS-NEEDLE-LEN = ZERO OR WS-NEEDLE-LEN > WS-HAYSTACK-LEN
008000         GO TO 2920-EXIT
008010     END-IF.
008020     MOVE 1 TO WS-K.
008030     PERFORM 2925-SCAN-STEP
008040         UNTIL WS-K > WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1
008050             OR WS-WAS-FOUND.
008060 2920-EXIT.
008070     EXIT.
008080
008090*    ONE START POSITION OF THE SUBSTRING SCAN -- CALLED BY 2920.
008100 2925-SCAN-STEP.
008110     IF WS-HAYSTACK(WS-K:WS-NEEDLE-LEN)
008120             = WS-NEEDLE(1:WS-NEEDLE-LEN)
008130         MOVE 'Y' TO WS-FOUND-SW
008140     END-IF.
008150     ADD 1 TO WS-K.
008160
008170 3900-CLOSING.
008180     CLOSE RECEIPT-MASTER.
008190     CLOSE QUERY-REQUEST.
008200     CLOSE QUERY-RESULT.
008210
008220 9000-READ-MASTER.
008230     READ RECEIPT-MASTER
008240         AT END
008250             MOVE 'NO ' TO MORE-RECS
008260         NOT AT END
008270             ADD 1 TO WS-RECS-READ
008280     END-READ.
