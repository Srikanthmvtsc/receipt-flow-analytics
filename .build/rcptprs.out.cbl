000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.        RCPTPRS.
000030 AUTHOR.            R. DALTON.
000040 INSTALLATION.      CRESTVIEW DATA SERVICES.
000050 DATE-WRITTEN.      02/11/91.
000060 DATE-COMPILED.
000070 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090***************************************************************
000100* RCPTPRS  --  RECEIPT TEXT PARSER                            *
000110* READS ONE FLATTENED BLOCK OF RECEIPT TEXT PER INPUT RECORD  *
000120* AND EXTRACTS VENDOR, PURCHASE DATE, TOTAL AMOUNT AND A      *
000130* SPENDING CATEGORY, THEN SCORES HOW MUCH OF THE RECEIPT WE   *
000140* WERE ABLE TO MAKE SENSE OF.  OUTPUT FEEDS RCPTVAL.          *
000150***************************************************************
000160*                                                              *
000170* CHANGE LOG                                                  *
000180*  DATE      BY    REQUEST#   DESCRIPTION                     *
000190*  --------  ----  ---------  ----------------------------    *
000200*  02/11/91  RD    CR-0871    ORIGINAL PROGRAM.  VENDOR,       *
000210*                             DATE AND AMOUNT EXTRACTION       *
000220*                             FROM OCR TEXT PER DP-4471.       *
000230*  06/30/91  RD    CR-0918    ADDED CATEGORY LOOKUP TABLE      *
000240*                             (2200-FIND-CATEGORY).            *
000250*  11/04/92  KO    HD-1130    AMOUNT SCAN NOW HONORS COMMA     *
000260*                             DECIMAL SEPARATOR ON IMPORTED    *
000270*                             BRITISH-FORMAT TAPE RECEIPTS.    *
000280*  04/19/93  KO    HD-1204    CONFIDENCE SCORE PARAGRAPH       *
000290*                             REWRITTEN, SEE 2600.             *
000300*  09/02/94  MV    CR-1366    DATE SCAN EXTENDED TO MONTH-     *
000310*                             NAME FORMATS (MON D, YYYY AND    *
000320*                             D MONTH YYYY).                   *
000330*  02/27/96  MV    HD-1589    VENDOR SCAN STOP-WORD LIST       *
000340*                             EXPANDED PER AUDIT FINDING.       *
000350*  08/14/97  RD    CR-1622    TITLE-CASE OUTPUT ADDED FOR      *
000360*                             VENDOR FIELD (2250).             *
000370*  01/06/99  TN    CR-1981    Y2K -- TWO-DIGIT YEAR WINDOW     *
000380*                             RULE INSTALLED (00-68 = 20XX,    *
000390*                             69-99 = 19XX).  NO OTHER DATE    *
000400*                             STORAGE ON THIS PROGRAM WAS      *
000410*                             TWO-DIGIT.                       *
000420*  03/30/99  TN    CR-1981    Y2K -- REVIEWED REPORT DATE      *
000430*                             FIELDS, NONE PRESENT, NO CHANGE.  *
000440*  11/11/00  JP    HD-2040    AMOUNT SCAN PRIORITY CORRECTED   *
000450*                             TO TRY TOTAL/AMOUNT/BALANCE      *
000460*                             KEYWORDS AHEAD OF STANDALONE $.   *
000470*  05/02/01  JP    CR-2219    INTERNET CATEGORY VENDORS ADDED  *
000480*                             (TECHNET/COMCAST/VERIZON/ATT).   *
000490*                                                              *
000500***************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600     SELECT RAWTEXT-IN
000610         ASSIGN TO RAWTXTIN
000620         ORGANIZATION IS LINE SEQUENTIAL.
000630
000640     SELECT PARSED-OUT
000650         ASSIGN TO PARSEOUT
000660         ORGANIZATION IS RECORD SEQUENTIAL.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700
000710 FD  RAWTEXT-IN
000720     LABEL RECORD IS STANDARD
000730     DATA RECORD IS RAWTEXT-REC.
000740
000750 01  RAWTEXT-REC                  PIC X(200).
000760
000770 FD  PARSED-OUT
000780     LABEL RECORD IS OMITTED
000790     RECORD CONTAINS 80 CHARACTERS
000800     DATA RECORD IS PARSEOUT-REC.
000810
000820 01  PARSEOUT-REC.
000830     05  P-VENDOR                 PIC X(30).
000840     05  P-DATE                   PIC X(10).
000850     05  P-AMOUNT                 PIC S9(7)V99.
000860     05  P-AMOUNT-FOUND-FLAG      PIC X.
000870         88  P-AMOUNT-WAS-FOUND       VALUE 'Y'.
000880     05  P-CATEGORY               PIC X(20).
000890     05  P-CONFIDENCE             PIC 9V99.
000900     05  FILLER                   PIC X(7).
000910
000920 WORKING-STORAGE SECTION.
000930
000940 01  WORK-AREA.
000950     05  MORE-RECS                PIC XXX     VALUE 'YES'.
000960     05  WS-RECS-READ             PIC 9(6)    VALUE ZERO COMP.
000970     05  WS-RECS-WRITTEN          PIC 9(6)    VALUE ZERO COMP.
000980     05  WS-I                     PIC 9(3)    VALUE ZERO COMP.
000990     05  WS-J                     PIC 9(3)    VALUE ZERO COMP.
001000     05  WS-K                     PIC 9(3)    VALUE ZERO COMP.
001010     05  WS-WORD-COUNT            PIC 9(3)    VALUE ZERO COMP.
001020     05  WS-SCAN-LIMIT            PIC 9(3)    VALUE ZERO COMP.
001030     05  WS-TEXT-LEN              PIC 9(3)    VALUE ZERO COMP.
001040     05  WS-VENDOR-PTR            PIC 9(3)    VALUE 1    COMP.
001050     05  WS-VC-LEN                PIC 9(2)    VALUE ZERO COMP.
001060     05  WS-DIGIT                 PIC 9       VALUE ZERO COMP.
001070
001080 01  WS-TEXT-WORK.
001090     05  WS-CLEAN-TEXT            PIC X(200).
001100     05  WS-ONE-CHAR              PIC X.
001110     05  WS-PREV-CHAR             PIC X       VALUE SPACE.
001120
001130 01  WS-WORD-TABLE.
001140     05  WS-WORD  OCCURS 10 TIMES PIC X(20).
001150
001160 01  WS-VENDOR-WORK.
001170     05  WS-VENDOR-CANDIDATE      PIC X(60).
001180     05  WS-VENDOR-LEN            PIC 9(3)    VALUE ZERO COMP.
001190     05  WS-VENDOR-SCAN-DONE-SW   PIC X       VALUE 'N'.
001200         88  WS-VENDOR-SCAN-DONE      VALUE 'Y'.
001210     05  WS-VENDOR-ACCEPT-SW      PIC X       VALUE 'N'.
001220         88  WS-VENDOR-ACCEPTED       VALUE 'Y'.
001230     05  WS-HAS-DIGIT-SW          PIC X       VALUE 'N'.
001240         88  WS-WORD-HAS-DIGIT        VALUE 'Y'.
001250     05  WS-STOP-WORD-SW          PIC X       VALUE 'N'.
001260         88  WS-IS-STOP-WORD          VALUE 'Y'.
001270
001280 01  WS-DATE-WORK.
001290     05  WS-DATE-FOUND-SW         PIC X       VALUE 'N'.
001300         88  WS-DATE-WAS-FOUND        VALUE 'Y'.
001310     05  WS-DATE-G1                   PIC X(4).
001320     05  WS-DATE-G1-LEN            PIC 9    VALUE ZERO COMP.
001330     05  WS-DATE-G2                PIC X(2).
001340     05  WS-DATE-G3                PIC X(4).
001350     05  WS-DATE-G3-LEN            PIC 9    VALUE ZERO COMP.
001360     05  WS-DATE-YY2               PIC 99.
001370     05  WS-DATE-CENTURY           PIC 99.
001380     05  WS-MONTH-TOK              PIC X(9).
001390     05  WS-MONTH-NUM-FOUND        PIC 99      VALUE ZERO COMP.
001400     05  WS-DAY-TOK                PIC 99.
001410
001420 01  WS-DATE-NUMERIC-WORK.
001430     05  WS-DATE-YYYYMMDD          PIC 9(8)    VALUE ZERO.
001440 01  WS-DATE-BROKEN REDEFINES WS-DATE-NUMERIC-WORK.
001450     05  WS-DB-YEAR                PIC 9(4).
001460     05  WS-DB-MONTH               PIC 99.
001470     05  WS-DB-DAY                 PIC 99.
001480
001490 01  WS-AMOUNT-WORK.
001500     05  WS-AMOUNT-FOUND-SW        PIC X       VALUE 'N'.
001510         88  WS-AMOUNT-WAS-FOUND       VALUE 'Y'.
001520     05  WS-AMOUNT-TEXT            PIC X(10).
001530     05  WS-AMOUNT-NUMERIC         PIC S9(7)V99 VALUE ZERO.
001540
001550 01  WS-CONFIDENCE-WORK.
001560     05  WS-CONF-POINTS            PIC 9V99    VALUE ZERO.
001570     05  WS-CONF-SCORE             PIC 9V99    VALUE ZERO.
001580
001590*    MONTH-NAME-ARRAY / MONTH-NAME-TABLE -- MONTH ABBREVIATION
001600*    AND FULL-NAME LOOKUP, USED BY 2330-TRY-MONTH-NAME.
001610 01  MONTH-NAME-ARRAY.
001620     05  FILLER  PIC X(3)  VALUE 'JAN'.
001630     05  FILLER  PIC X(9)  VALUE 'JANUARY  '.
001640     05  FILLER  PIC 99    VALUE 01.
001650     05  FILLER  PIC X(3)  VALUE 'FEB'.
001660     05  FILLER  PIC X(9)  VALUE 'FEBRUARY '.
001670     05  FILLER  PIC 99    VALUE 02.
001680     05  FILLER  PIC X(3)  VALUE 'MAR'.
001690     05  FILLER  PIC X(9)  VALUE 'MARCH    '.
001700     05  FILLER  PIC 99    VALUE 03.
001710     05  FILLER  PIC X(3)  VALUE 'APR'.
001720     05  FILLER  PIC X(9)  VALUE 'APRIL    '.
001730     05  FILLER  PIC 99    VALUE 04.
001740     05  FILLER  PIC X(3)  VALUE 'MAY'.
001750     05  FILLER  PIC X(9)  VALUE 'MAY      '.
001760     05  FILLER  PIC 99    VALUE 05.
001770     05  FILLER  PIC X(3)  VALUE 'JUN'.
001780     05  FILLER  PIC X(9)  VALUE 'JUNE     '.
001790     05  FILLER  PIC 99    VALUE 06.
001800     05  FILLER  PIC X(3)  VALUE 'JUL'.
001810     05  FILLER  PIC X(9)  VALUE 'JULY     '.
001820     05  FILLER  PIC 99    VALUE 07.
001830     05  FILLER  PIC X(3)  VALUE 'AUG'.
001840     05  FILLER  PIC X(9)  VALUE 'AUGUST   '.
001850     05  FILLER  PIC 99    VALUE 08.
001860     05  FILLER  PIC X(3)  VALUE 'SEP'.
001870     05  FILLER  PIC X(9)  VALUE 'SEPTEMBER'.
001880     05  FILLER  PIC 99    VALUE 09.
001890     05  FILLER  PIC X(3)  VALUE 'OCT'.
001900     05  FILLER  PIC X(9)  VALUE 'OCTOBER  '.
001910     05  FILLER  PIC 99    VALUE 10.
001920     05  FILLER  PIC X(3)  VALUE 'NOV'.
001930     05  FILLER  PIC X(9)  VALUE 'NOVEMBER '.
001940     05  FILLER  PIC 99    VALUE 11.
001950     05  FILLER  PIC X(3)  VALUE 'DEC'.
001960     05  FILLER  PIC X(9)  VALUE 'DECEMBER '.
001970     05  FILLER  PIC 99    VALUE 12.
001980 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-ARRAY.
001990     05  MN-ENTRY OCCURS 12 TIMES.
002000         10  MN-ABBR              PIC X(3).
002010         10  MN-FULL              PIC X(9).
002020         10  MN-NUM               PIC 99.
002030
002040*    VENDOR-CATEGORY-ARRAY / VENDOR-CATEGORY-TABLE -- KEYWORD TO
002050*    CATEGORY LOOKUP.  FIRST HIT IN TABLE ORDER WINS (2400-FIND-
002060*    CATEGORY WALKS THIS TOP TO BOTTOM).
002070 01  VENDOR-CATEGORY-ARRAY.
002080     05  FILLER  PIC X(15) VALUE 'WALMART'.
002090     05  FILLER  PIC X(20) VALUE 'Groceries'.
002100     05  FILLER  PIC X(15) VALUE 'TARGET'.
002110     05  FILLER  PIC X(20) VALUE 'Groceries'.
002120     05  FILLER  PIC X(15) VALUE 'COSTCO'.
002130     05  FILLER  PIC X(20) VALUE 'Groceries'.
002140     05  FILLER  PIC X(15) VALUE 'SAFEWAY'.
002150     05  FILLER  PIC X(20) VALUE 'Groceries'.
002160     05  FILLER  PIC X(15) VALUE 'KROGER'.
002170     05  FILLER  PIC X(20) VALUE 'Groceries'.
002180     05  FILLER  PIC X(15) VALUE 'STARBUCKS'.
002190     05  FILLER  PIC X(20) VALUE 'Food & Beverage'.
002200     05  FILLER  PIC X(15) VALUE 'MCDONALDS'.
002210     05  FILLER  PIC X(20) VALUE 'Food & Beverage'.
002220     05  FILLER  PIC X(15) VALUE 'SUBWAY'.
002230     05  FILLER  PIC X(20) VALUE 'Food & Beverage'.
002240     05  FILLER  PIC X(15) VALUE 'SHELL'.
002250     05  FILLER  PIC X(20) VALUE 'Transportation'.
002260     05  FILLER  PIC X(15) VALUE 'CHEVRON'.
002270     05  FILLER  PIC X(20) VALUE 'Transportation'.
002280     05  FILLER  PIC X(15) VALUE 'EXXON'.
002290     05  FILLER  PIC X(20) VALUE 'Transportation'.
002300     05  FILLER  PIC X(15) VALUE 'BP'.
002310     05  FILLER  PIC X(20) VALUE 'Transportation'.
002320     05  FILLER  PIC X(15) VALUE 'CVS'.
002330     05  FILLER  PIC X(20) VALUE 'Healthcare'.
002340     05  FILLER  PIC X(15) VALUE 'WALGREENS'.
002350     05  FILLER  PIC X(20) VALUE 'Healthcare'.
002360     05  FILLER  PIC X(15) VALUE 'RITE AID'.
002370     05  FILLER  PIC X(20) VALUE 'Healthcare'.
002380     05  FILLER  PIC X(15) VALUE 'POWERCORP'.
002390     05  FILLER  PIC X(20) VALUE 'Utilities'.
002400     05  FILLER  PIC X(15) VALUE 'PG&E'.
002410     05  FILLER  PIC X(20) VALUE 'Utilities'.
002420     05  FILLER  PIC X(15) VALUE 'EDISON'.
002430     05  FILLER  PIC X(20) VALUE 'Utilities'.
002440     05  FILLER  PIC X(15) VALUE 'TECHNET'.
002450     05  FILLER  PIC X(20) VALUE 'Internet'.
002460     05  FILLER  PIC X(15) VALUE 'COMCAST'.
002470     05  FILLER  PIC X(20) VALUE 'Internet'.
002480     05  FILLER  PIC X(15) VALUE 'VERIZON'.
002490     05  FILLER  PIC X(20) VALUE 'Internet'.
002500     05  FILLER  PIC X(15) VALUE 'ATT'.
002510     05  FILLER  PIC X(20) VALUE 'Internet'.
002520 01  VENDOR-CATEGORY-TABLE REDEFINES VENDOR-CATEGORY-ARRAY.
002530     05  VC-ENTRY OCCURS 22 TIMES.
002540         10  VC-KEYWORD           PIC X(15).
002550         10  VC-CATEGORY          PIC X(20).
002560
002570 01  VENDOR-STOP-ARRAY.
002580     05  FILLER  PIC X(10) VALUE 'RECEIPT'.
002590     05  FILLER  PIC X(10) VALUE 'BILL'.
002600     05  FILLER  PIC X(10) VALUE 'STORE'.
002610     05  FILLER  PIC X(10) VALUE 'SHOP'.
002620 01  VENDOR-STOP-TABLE REDEFINES VENDOR-STOP-ARRAY.
002630     05  VS-WORD OCCURS 4 TIMES   PIC X(10).
002640
002650 PROCEDURE DIVISION.
002660
002670 0000-RCPTPRS.
002680     PERFORM 1000-INIT.
002690     PERFORM 2000-MAINLINE
002700         UNTIL MORE-RECS = 'NO '.
002710     PERFORM 3000-CLOSING.
002720     STOP RUN.
002730
002740 1000-INIT.
002750     OPEN INPUT RAWTEXT-IN.
002760     OPEN OUTPUT PARSED-OUT.
002770     PERFORM 9000-READ-TEXT.
002780
002790 2000-MAINLINE.
002800     PERFORM 2100-CLEAN-TEXT.
002810     PERFORM 2200-FIND-VENDOR.
002820     PERFORM 2300-FIND-DATE     THRU 2300-EXIT.
002830     PERFORM 2400-FIND-AMOUNT   THRU 2400-EXIT.
002840     PERFORM 2500-FIND-CATEGORY.
002850     PERFORM 2600-SCORE-CONFIDENCE.
002860     PERFORM 2700-WRITE-PARSED.
002870     PERFORM 9000-READ-TEXT.
002880
002890*    UPPERCASE THE RAW TEXT AND COLLAPSE RUNS OF BLANKS TO ONE
002900*    SPACE.  MIRRORS THE SOURCE SYSTEM'S "CLEAN TEXT" STEP.
002910 2100-CLEAN-TEXT.
002920     INSPECT RAWTEXT-REC CONVERTING
002930         'abcdefghijklmnopqrstuvwxyz'
002940      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002950
002960     MOVE SPACES TO WS-CLEAN-TEXT.
002970     MOVE ZERO   TO WS-J.
002980     MOVE SPACE  TO WS-PREV-CHAR.
002990
003000     MOVE 1 TO WS-I.
003010     PERFORM 2110-CLEAN-STEP UNTIL WS-I > 200.
003020
003030     MOVE WS-J TO WS-TEXT-LEN.
003040     IF WS-TEXT-LEN > 100
003050         MOVE 100 TO WS-SCAN-LIMIT
003060     ELSE
003070         MOVE WS-TEXT-LEN TO WS-SCAN-LIMIT
003080     END-IF.
003090
003100*    ONE SOURCE BYTE OF THE CLEAN-TEXT SWEEP -- CALLED BY 2100.
003110 2110-CLEAN-STEP.
003120     MOVE RAWTEXT-REC(WS-I:1) TO WS-ONE-CHAR.
003130     IF NOT (WS-ONE-CHAR = SPACE AND WS-PREV-CHAR = SPACE)
003140         ADD 1 TO WS-J
003150         MOVE WS-ONE-CHAR TO WS-CLEAN-TEXT(WS-J:1)
003160     END-IF.
003170     MOVE WS-ONE-CHAR TO WS-PREV-CHAR.
003180     ADD 1 TO WS-I.
003190
003200*    VENDOR = LEADING RUN OF WORDS IN THE FIRST 100 CHARACTERS,
003210*    STOPPED BY A DIGIT, A '#', OR A STOP WORD.  SEE BUSINESS
003220*    RULE "VENDOR EXTRACTION" -- HD-1589 WIDENED THE STOP LIST.
003230 2200-FIND-VENDOR.
003240     MOVE SPACES TO WS-VENDOR-CANDIDATE.
003250     MOVE 1      TO WS-VENDOR-PTR.
003260     MOVE 'N'    TO WS-VENDOR-SCAN-DONE-SW.
003270     MOVE 'N'    TO WS-VENDOR-ACCEPT-SW.
003280     MOVE ZERO   TO WS-WORD-COUNT.
003290     MOVE SPACES TO WS-WORD(1)  WS-WORD(2)  WS-WORD(3)  WS-WORD(4)
003300                    WS-WORD(5)  WS-WORD(6)  WS-WORD(7)  WS-WORD(8)
003310                    WS-WORD(9)  WS-WORD(10).
003320
003330     UNSTRING WS-CLEAN-TEXT(1:WS-SCAN-LIMIT) DELIMITED BY SPACE
003340         INTO WS-WORD(1)  WS-WORD(2)  WS-WORD(3)  WS-WORD(4)
003350              WS-WORD(5)  WS-WORD(6)  WS-WORD(7)  WS-WORD(8)
003360              WS-WORD(9)  WS-WORD(10)
003370         TALLYING IN WS-WORD-COUNT
003380     END-UNSTRING.
003390
003400     MOVE 1 TO WS-I.
003410     PERFORM 2205-VENDOR-SCAN-STEP
003420         UNTIL WS-I > WS-WORD-COUNT OR WS-VENDOR-SCAN-DONE.
003430
003440     COMPUTE WS-VENDOR-LEN = WS-VENDOR-PTR - 1.
003450
003460     IF WS-VENDOR-LEN > 2
003470         AND WS-VENDOR-CANDIDATE(1:WS-VENDOR-LEN) NOT = 'RECEIPT'
003480         AND WS-VENDOR-CANDIDATE(1:WS-VENDOR-LEN) NOT = 'BILL'
003490         AND WS-VENDOR-CANDIDATE(1:WS-VENDOR-LEN) NOT = 'STORE'
003500         AND WS-VENDOR-CANDIDATE(1:WS-VENDOR-LEN) NOT = 'TOTAL'
003510             MOVE 'Y' TO WS-VENDOR-ACCEPT-SW
003520             PERFORM 2250-TITLE-CASE-VENDOR
003530     ELSE
003540         MOVE SPACES TO P-VENDOR
003550     END-IF.
003560
003570*    ONE WORD OF THE VENDOR LEADING-RUN SCAN -- CALLED BY 2200.
003580 2205-VENDOR-SCAN-STEP.
003590     PERFORM 2210-CHECK-WORD.
003600     ADD 1 TO WS-I.
003610
003620*    EXAMINE ONE WORD OF THE LEADING RUN.  A DIGIT ANYWHERE IN
003630*    THE WORD, A LEADING '#', OR A STOP WORD ENDS THE SCAN.
003640 2210-CHECK-WORD.
003650     PERFORM 2212-CHECK-DIGIT.
003660     PERFORM 2214-CHECK-STOPWORD.
003670
003680     IF WS-WORD-HAS-DIGIT OR WS-WORD(WS-I)(1:1) = '#'
003690         OR WS-IS-STOP-WORD
003700         MOVE 'Y' TO WS-VENDOR-SCAN-DONE-SW
003710     ELSE
003720         STRING WS-WORD(WS-I) DELIMITED BY SPACE
003730                SPACE         DELIMITED BY SIZE
003740             INTO WS-VENDOR-CANDIDATE
003750             WITH POINTER WS-VENDOR-PTR
003760         END-STRING
003770     END-IF.
003780
003790 2212-CHECK-DIGIT.
003800     MOVE 'N' TO WS-HAS-DIGIT-SW.
003810     MOVE 1 TO WS-K.
003820     PERFORM 2213-DIGIT-STEP
003830         UNTIL WS-K > 20 OR WS-WORD-HAS-DIGIT.
003840
003850*    ONE BYTE OF THE DIGIT-CHECK SCAN -- CALLED BY 2212 ABOVE.
003860 2213-DIGIT-STEP.
003870     IF WS-WORD(WS-I)(WS-K:1) >= '0'
003880         AND WS-WORD(WS-I)(WS-K:1) <= '9'
003890         MOVE 'Y' TO WS-HAS-DIGIT-SW
003900     END-IF.
003910     ADD 1 TO WS-K.
003920
003930 2214-CHECK-STOPWORD.
003940     MOVE 'N' TO WS-STOP-WORD-SW.
003950     MOVE 1 TO WS-K.
003960     PERFORM 2215-STOPWORD-STEP
003970         UNTIL WS-K > 4 OR WS-IS-STOP-WORD.
003980
003990*    ONE STOP WORD OF THE TABLE -- CALLED BY 2214 ABOVE.
004000 2215-STOPWORD-STEP.
004010     IF WS-WORD(WS-I) = VS-WORD(WS-K)
004020         MOVE 'Y' TO WS-STOP-WORD-SW
004030     END-IF.
004040     ADD 1 TO WS-K.
004050
004060*    TITLE-CASE THE ACCEPTED VENDOR -- FIRST LETTER OF EACH
004070*    WORD STAYS UPPER, THE REST IS LOWERED.  CR-1622.
004080 2250-TITLE-CASE-VENDOR.
004090     MOVE SPACES TO P-VENDOR.
004100     MOVE SPACE  TO WS-PREV-CHAR.
004110     MOVE 1 TO WS-I.
004120     PERFORM 2255-TITLE-CASE-STEP
004130         UNTIL WS-I > WS-VENDOR-LEN OR WS-I > 30.
004140
004150*    ONE BYTE OF THE TITLE-CASE SWEEP -- CALLED BY 2250 ABOVE.
004160 2255-TITLE-CASE-STEP.
004170     MOVE WS-VENDOR-CANDIDATE(WS-I:1) TO WS-ONE-CHAR.
004180     IF WS-PREV-CHAR NOT = SPACE
004190         INSPECT WS-ONE-CHAR CONVERTING
004200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004210          TO 'abcdefghijklmnopqrstuvwxyz'
004220     END-IF.
004230     MOVE WS-ONE-CHAR TO P-VENDOR(WS-I:1).
004240     MOVE WS-VENDOR-CANDIDATE(WS-I:1) TO WS-PREV-CHAR.
004250     ADD 1 TO WS-I.
004260
004270*    DATE EXTRACTION.  TRY NUMERIC SLASH/DASH FORMS FIRST (THEY
004280*    COVER MONTH-FIRST AND YEAR-FIRST AT ONCE), THEN THE TWO
004290*    MONTH-NAME FORMS.  CR-1366 ADDED 2320/2330.
004300 2300-FIND-DATE.
004310     MOVE SPACES TO P-DATE.
004320     MOVE 'N'    TO WS-DATE-FOUND-SW.
004330
004340     PERFORM 2310-TRY-NUMERIC-DATE.
004350     IF WS-DATE-WAS-FOUND
004360         GO TO 2300-EXIT
004370     END-IF.
004380
004390     PERFORM 2320-TRY-MONTH-ABBR-DATE.
004400     IF WS-DATE-WAS-FOUND
004410         GO TO 2300-EXIT
004420     END-IF.
004430
004440     PERFORM 2330-TRY-MONTH-FULL-DATE.
004450
004460 2300-EXIT.
004470     EXIT.
004480
004490*    SCAN FOR DDD/DD/DDDD OR DDD-DD-DDDD -- ONE OF THE OUTER
004500*    GROUPS IS THE 4-DIGIT (OR 2-DIGIT) YEAR, THE OTHER TWO ARE
004510*    MONTH AND DAY.  YEAR-FIRST WINS WHEN GROUP 1 IS 4 DIGITS.
004520 2310-TRY-NUMERIC-DATE.
004530     MOVE 1 TO WS-I.
004540     PERFORM 2311-NUMERIC-DATE-STEP
004550         UNTIL WS-I > WS-TEXT-LEN OR WS-DATE-WAS-FOUND.
004560
004570*    ONE START POSITION OF THE NUMERIC-DATE SCAN -- CALLED BY
004580*    2310 ABOVE.
004590 2311-NUMERIC-DATE-STEP.
004600     IF WS-CLEAN-TEXT(WS-I:1) >= '0'
004610         AND WS-CLEAN-TEXT(WS-I:1) <= '9'
004620         PERFORM 2312-SCAN-NUMERIC-GROUPS THRU 2312-EXIT
004630     END-IF.
004640     ADD 1 TO WS-I.
004650
004660 2312-SCAN-NUMERIC-GROUPS.
004670     MOVE SPACES TO WS-DATE-G1 WS-DATE-G2 WS-DATE-G3.
004680     MOVE ZERO   TO WS-DATE-G1-LEN WS-DATE-G3-LEN.
004690     MOVE WS-I   TO WS-J.
004700
004710     MOVE 1 TO WS-K.
004720     PERFORM 2313-GROUP1-STEP
004730         UNTIL WS-K > 4
004740             OR WS-J > WS-TEXT-LEN
004750             OR WS-CLEAN-TEXT(WS-J:1) < '0'
004760             OR WS-CLEAN-TEXT(WS-J:1) > '9'.
004770
004780     IF WS-J > WS-TEXT-LEN
004790         OR (WS-CLEAN-TEXT(WS-J:1) NOT = '/'
004800             AND WS-CLEAN-TEXT(WS-J:1) NOT = '-')
004810         GO TO 2312-EXIT
004820     END-IF.
004830     ADD 1 TO WS-J.
004840
004850     MOVE WS-CLEAN-TEXT(WS-J:2) TO WS-DATE-G2.
004860     IF WS-DATE-G2(2:1) < '0' OR WS-DATE-G2(2:1) > '9'
004870         MOVE WS-DATE-G2(1:1) TO WS-DATE-G2
004880         MOVE SPACE TO WS-DATE-G2(2:1)
004890         ADD 1 TO WS-J
004900     ELSE
004910         ADD 2 TO WS-J
004920     END-IF.
004930
004940     IF WS-J > WS-TEXT-LEN
004950         OR (WS-CLEAN-TEXT(WS-J:1) NOT = '/'
004960             AND WS-CLEAN-TEXT(WS-J:1) NOT = '-')
004970         GO TO 2312-EXIT
004980     END-IF.
004990     ADD 1 TO WS-J.
005000
005010     MOVE 1 TO WS-K.
005020     PERFORM 2314-GROUP3-STEP
005030         UNTIL WS-K > 4
005040             OR WS-J > WS-TEXT-LEN
005050             OR WS-CLEAN-TEXT(WS-J:1) < '0'
005060             OR WS-CLEAN-TEXT(WS-J:1) > '9'.
005070
005080     IF WS-DATE-G1-LEN = 4
005090         PERFORM 2316-BUILD-YEAR-FIRST
005100     ELSE
005110         IF WS-DATE-G3-LEN = 4 OR WS-DATE-G3-LEN = 2
005120             PERFORM 2317-BUILD-MONTH-FIRST
005130             IF NOT WS-DATE-WAS-FOUND
005140                 PERFORM 2319-BUILD-DAY-FIRST
005150             END-IF
005160         END-IF
005170     END-IF.
005180
005190 2312-EXIT.
005200     EXIT.
005210
005220*    ONE DIGIT OF GROUP 1 -- CALLED BY 2312 ABOVE.
005230 2313-GROUP1-STEP.
005240     MOVE WS-CLEAN-TEXT(WS-J:1) TO WS-DATE-G1(WS-K:1).
005250     ADD 1 TO WS-DATE-G1-LEN.
005260     ADD 1 TO WS-J.
005270     ADD 1 TO WS-K.
005280
005290*    ONE DIGIT OF GROUP 3 -- CALLED BY 2312 ABOVE.
005300 2314-GROUP3-STEP.
005310     MOVE WS-CLEAN-TEXT(WS-J:1) TO WS-DATE-G3(WS-K:1).
005320     ADD 1 TO WS-DATE-G3-LEN.
005330     ADD 1 TO WS-J.
005340     ADD 1 TO WS-K.
005350
005360*    GROUP 1 IS A 4-DIGIT YEAR -- YYYY/MM/DD.
005370 2316-BUILD-YEAR-FIRST.
005380     MOVE WS-DATE-G1 TO WS-DB-YEAR.
005390     MOVE WS-DATE-G2(1:2) TO WS-DB-MONTH.
005400     MOVE WS-DATE-G3(1:2) TO WS-DB-DAY.
005410     IF WS-DB-MONTH >= 1 AND WS-DB-MONTH <= 12
005420         AND WS-DB-DAY >= 1 AND WS-DB-DAY <= 31
005430         PERFORM 2340-FORMAT-P-DATE
005440         MOVE 'Y' TO WS-DATE-FOUND-SW
005450     END-IF.
005460
005470*    GROUP 1 IS MONTH, GROUP 3 IS A 2- OR 4-DIGIT YEAR --
005480*    MM/DD/YYYY OR MM/DD/YY.
005490 2317-BUILD-MONTH-FIRST.
005500     MOVE WS-DATE-G1(1:2) TO WS-DB-MONTH.
005510     MOVE WS-DATE-G2(1:2) TO WS-DB-DAY.
005520     IF WS-DATE-G3-LEN = 4
005530         MOVE WS-DATE-G3 TO WS-DB-YEAR
005540     ELSE
005550         MOVE WS-DATE-G3(1:2) TO WS-DATE-YY2
005560         PERFORM 2318-EXPAND-YEAR
005570     END-IF.
005580     IF WS-DB-MONTH >= 1 AND WS-DB-MONTH <= 12
005590         AND WS-DB-DAY >= 1 AND WS-DB-DAY <= 31
005600         PERFORM 2340-FORMAT-P-DATE
005610         MOVE 'Y' TO WS-DATE-FOUND-SW
005620     END-IF.
005630
005640*    TWO-DIGIT YEAR WINDOW -- CR-1981 (Y2K).  00-68 = 20XX,
005650*    69-99 = 19XX.
005660 2318-EXPAND-YEAR.
005670     IF WS-DATE-YY2 <= 68
005680         MOVE 20 TO WS-DATE-CENTURY
005690     ELSE
005700         MOVE 19 TO WS-DATE-CENTURY
005710     END-IF.
005720     COMPUTE WS-DB-YEAR = WS-DATE-CENTURY * 100 + WS-DATE-YY2.
005730
005740*    MONTH-FIRST (2317) FAILED ITS RANGE CHECK -- RETRY WITH
005750*    GROUP 1 AS THE DAY AND GROUP 2 AS THE MONTH, GROUP 3 STILL
005760*    THE YEAR.  DD/MM/YYYY OR DD/MM/YY.  CR-2298.
005770 2319-BUILD-DAY-FIRST.
005780     MOVE WS-DATE-G2(1:2) TO WS-DB-MONTH.
005790     MOVE WS-DATE-G1(1:2) TO WS-DB-DAY.
005800     IF WS-DATE-G3-LEN = 4
005810         MOVE WS-DATE-G3 TO WS-DB-YEAR
005820     ELSE
005830         MOVE WS-DATE-G3(1:2) TO WS-DATE-YY2
005840         PERFORM 2318-EXPAND-YEAR
005850     END-IF.
005860     IF WS-DB-MONTH >= 1 AND WS-DB-MONTH <= 12
005870         AND WS-DB-DAY >= 1 AND WS-DB-DAY <= 31
005880         PERFORM 2340-FORMAT-P-DATE
005890         MOVE 'Y' TO WS-DATE-FOUND-SW
005900     END-IF.
005910
005920*    MON D, YYYY -- THREE-LETTER MONTH NAME FOLLOWED BY A DAY
005930*    NUMBER AND A COMMA, THEN A 4-DIGIT YEAR.
005940 2320-TRY-MONTH-ABBR-DATE.
005950     MOVE 1 TO WS-I.
005960     PERFORM 2321-MONTH-ABBR-STEP
005970         UNTIL WS-I > WS-TEXT-LEN - 10 OR WS-DATE-WAS-FOUND.
005980
005990*    ONE START POSITION OF THE MONTH-ABBR SCAN -- CALLED BY
006000*    2320 ABOVE.
006010 2321-MONTH-ABBR-STEP.
006020     MOVE WS-CLEAN-TEXT(WS-I:3) TO WS-MONTH-TOK(1:3).
006030     MOVE ZERO TO WS-MONTH-NUM-FOUND.
006040     MOVE 1 TO WS-K.
006050     PERFORM 2321-ABBR-TABLE-STEP UNTIL WS-K > 12.
006060     IF WS-MONTH-NUM-FOUND NOT = ZERO
006070         PERFORM 2322-PARSE-MONTH-ABBR-TAIL THRU 2322-EXIT
006080     END-IF.
006090     ADD 1 TO WS-I.
006100
006110*    ONE MONTH-ABBR TABLE ENTRY -- CALLED BY 2321 ABOVE.
006120 2321-ABBR-TABLE-STEP.
006130     IF WS-MONTH-TOK(1:3) = MN-ABBR(WS-K)
006140         MOVE MN-NUM(WS-K) TO WS-MONTH-NUM-FOUND
006150     END-IF.
006160     ADD 1 TO WS-K.
006170
006180 2322-PARSE-MONTH-ABBR-TAIL.
006190     MOVE WS-I TO WS-J.
006200     ADD 4 TO WS-J.
006210     IF WS-J > WS-TEXT-LEN
006220         OR WS-CLEAN-TEXT(WS-J:1) < '0'
006230         OR WS-CLEAN-TEXT(WS-J:1) > '9'
006240         GO TO 2322-EXIT
006250     END-IF.
006260     MOVE WS-CLEAN-TEXT(WS-J:2) TO WS-DATE-G2.
006270     IF WS-DATE-G2(2:1) < '0' OR WS-DATE-G2(2:1) > '9'
006280         MOVE WS-DATE-G2(1:1) TO WS-DAY-TOK
006290         ADD 1 TO WS-J
006300     ELSE
006310         MOVE WS-DATE-G2 TO WS-DAY-TOK
006320         ADD 2 TO WS-J
006330     END-IF.
006340     IF WS-CLEAN-TEXT(WS-J:1) = ','
006350         ADD 1 TO WS-J
006360     END-IF.
006370     IF WS-CLEAN-TEXT(WS-J:1) = SPACE
006380         ADD 1 TO WS-J
006390     END-IF.
006400     IF WS-J + 3 > WS-TEXT-LEN
006410         GO TO 2322-EXIT
006420     END-IF.
006430     MOVE WS-CLEAN-TEXT(WS-J:4) TO WS-DB-YEAR.
006440     MOVE WS-MONTH-NUM-FOUND TO WS-DB-MONTH.
006450     MOVE WS-DAY-TOK TO WS-DB-DAY.
006460     IF WS-DB-DAY >= 1 AND WS-DB-DAY <= 31
006470         PERFORM 2340-FORMAT-P-DATE
006480         MOVE 'Y' TO WS-DATE-FOUND-SW
006490     END-IF.
006500 2322-EXIT.
006510     EXIT.
006520
006530*    D MONTH YYYY -- A DAY NUMBER, A SPACE, A FULL MONTH NAME,
006540*    A SPACE AND A 4-DIGIT YEAR.
006550 2330-TRY-MONTH-FULL-DATE.
006560     MOVE 1 TO WS-I.
006570     PERFORM 2331-MONTH-FULL-STEP
006580         UNTIL WS-I > 12 OR WS-DATE-WAS-FOUND.
006590
006600*    ONE MONTH-NAME TABLE ENTRY -- CALLED BY 2330 ABOVE.
006610 2331-MONTH-FULL-STEP.
006620     PERFORM 2332-SCAN-FOR-FULL-NAME.
006630     ADD 1 TO WS-I.
006640
006650 2332-SCAN-FOR-FULL-NAME.
006660     MOVE 1 TO WS-J.
006670     PERFORM 2333-FULL-NAME-STEP
006680         UNTIL WS-J > WS-TEXT-LEN - 10 OR WS-DATE-WAS-FOUND.
006690
006700*    ONE START POSITION OF THE FULL-MONTH SCAN -- CALLED BY
006710*    2332 ABOVE.
006720 2333-FULL-NAME-STEP.
006730     IF WS-CLEAN-TEXT(WS-J:9) = MN-FULL(WS-I)
006740         OR WS-CLEAN-TEXT(WS-J:7) = MN-FULL(WS-I)(1:7)
006750         PERFORM 2334-PARSE-MONTH-FULL-HEAD THRU 2334-EXIT
006760     END-IF.
006770     ADD 1 TO WS-J.
006780
006790*    THE DAY NUMBER SITS JUST BEFORE THE MONTH NAME; THE YEAR
006800*    FOLLOWS IT.  DAY MAY BE ONE OR TWO DIGITS -- IF THE CHAR
006810*    TWO BACK FROM THE LEADING SPACE IS NOT A DIGIT THIS IS A
006820*    ONE-DIGIT DAY (E.G. "5 MARCH 2024").
006830 2334-PARSE-MONTH-FULL-HEAD.
006840     IF WS-J < 3
006850         GO TO 2334-EXIT
006860     END-IF.
006870     IF WS-CLEAN-TEXT(WS-J - 1:1) NOT = SPACE
006880         GO TO 2334-EXIT
006890     END-IF.
006900     MOVE ZERO TO WS-DAY-TOK.
006910     IF WS-J >= 4
006920         AND WS-CLEAN-TEXT(WS-J - 3:1) >= '0'
006930         AND WS-CLEAN-TEXT(WS-J - 3:1) <= '9'
006940         AND WS-CLEAN-TEXT(WS-J - 2:1) >= '0'
006950         AND WS-CLEAN-TEXT(WS-J - 2:1) <= '9'
006960         MOVE WS-CLEAN-TEXT(WS-J - 3:2) TO WS-DAY-TOK
006970     ELSE
006980         IF WS-CLEAN-TEXT(WS-J - 2:1) >= '0'
006990             AND WS-CLEAN-TEXT(WS-J - 2:1) <= '9'
007000             MOVE WS-CLEAN-TEXT(WS-J - 2:1) TO WS-DIGIT
007010             MOVE WS-DIGIT TO WS-DAY-TOK
007020         ELSE
007030             GO TO 2334-EXIT
007040         END-IF
007050     END-IF.
007060     MOVE WS-J TO WS-K.
007070     ADD 9 TO WS-K.
007080     IF WS-CLEAN-TEXT(WS-K:1) = SPACE
007090         ADD 1 TO WS-K
007100     END-IF.
007110     IF WS-K + 3 > WS-TEXT-LEN
007120         GO TO 2334-EXIT
007130     END-IF.
007140     MOVE WS-CLEAN-TEXT(WS-K:4) TO WS-DB-YEAR.
007150     MOVE MN-NUM(WS-I) TO WS-DB-MONTH.
007160     MOVE WS-DAY-TOK TO WS-DB-DAY.
007170     IF WS-DB-DAY >= 1 AND WS-DB-DAY <= 31
007180         PERFORM 2340-FORMAT-P-DATE
007190         MOVE 'Y' TO WS-DATE-FOUND-SW
007200     END-IF.
007210 2334-EXIT.
007220     EXIT.
007230
007240*    BUILD THE NORMALIZED YYYY-MM-DD OUTPUT FIELD FROM THE
007250*    WS-DATE-BROKEN SUB-FIELDS.
007260 2340-FORMAT-P-DATE.
007270     STRING WS-DB-YEAR '-' WS-DB-MONTH '-' WS-DB-DAY
007280         DELIMITED BY SIZE INTO P-DATE.
007290
007300*    AMOUNT EXTRACTION.  TRY TOTAL/AMOUNT/BALANCE KEYWORDS IN
007310*    ORDER, THEN $-BEFORE-KEYWORD, THEN ANY STANDALONE $D.DD.
007320*    HD-2040 REORDERED THE KEYWORD AND STANDALONE TRIES.
007330 2400-FIND-AMOUNT.
007340     MOVE SPACES TO WS-AMOUNT-TEXT.
007350     MOVE 'N'    TO WS-AMOUNT-FOUND-SW.
007360     MOVE ZERO   TO P-AMOUNT.
007370     MOVE 'N'    TO P-AMOUNT-FOUND-FLAG.
007380
007390     PERFORM 2410-TRY-KEYWORD-AMOUNT.
007400     IF NOT WS-AMOUNT-WAS-FOUND
007410         PERFORM 2420-TRY-DOLLAR-BEFORE-KEYWORD
007420     END-IF.
007430     IF NOT WS-AMOUNT-WAS-FOUND
007440         PERFORM 2430-TRY-STANDALONE-DOLLAR
007450     END-IF.
007460
007470     IF WS-AMOUNT-WAS-FOUND
007480         MOVE WS-AMOUNT-NUMERIC TO P-AMOUNT
007490         MOVE 'Y' TO P-AMOUNT-FOUND-FLAG
007500     END-IF.
007510
007520 2400-EXIT.
007530     EXIT.
007540
007550*    SCAN FOR TOTAL, THEN AMOUNT, THEN BALANCE, EACH FOLLOWED
007560*    BY OPTIONAL ':'/SPACES, OPTIONAL '$', THEN DIGITS.DIGITS.
007570*    EACH KEYWORD GETS ITS OWN PARAGRAPH -- NO CALLED SUB-
007580*    PROGRAMS ON THIS SYSTEM -- BUT ALL THREE HAND OFF TO THE
007590*    SHARED NUMBER SCANNER AT 2440 ONCE THE KEYWORD IS FOUND.
007600 2410-TRY-KEYWORD-AMOUNT.
007610     PERFORM 2411-TRY-TOTAL.
007620     IF NOT WS-AMOUNT-WAS-FOUND
007630         PERFORM 2413-TRY-AMOUNT-KW
007640     END-IF.
007650     IF NOT WS-AMOUNT-WAS-FOUND
007660         PERFORM 2415-TRY-BALANCE
007670     END-IF.
007680
007690 2411-TRY-TOTAL.
007700     MOVE 1 TO WS-I.
007710     PERFORM 2412-TOTAL-STEP
007720         UNTIL WS-I > WS-TEXT-LEN - 5 OR WS-AMOUNT-WAS-FOUND.
007730
007740*    ONE START POSITION OF THE 'TOTAL' SCAN -- CALLED BY 2411.
007750 2412-TOTAL-STEP.
007760     IF WS-CLEAN-TEXT(WS-I:5) = 'TOTAL'
007770         MOVE WS-I TO WS-J
007780         ADD 5 TO WS-J
007790         PERFORM 2418-SKIP-PUNCTUATION
007800         PERFORM 2440-PARSE-NUMBER-AT THRU 2440-EXIT
007810     END-IF.
007820     ADD 1 TO WS-I.
007830
007840 2413-TRY-AMOUNT-KW.
007850     MOVE 1 TO WS-I.
007860     PERFORM 2414-AMOUNT-KW-STEP
007870         UNTIL WS-I > WS-TEXT-LEN - 6 OR WS-AMOUNT-WAS-FOUND.
007880
007890*    ONE START POSITION OF THE 'AMOUNT' SCAN -- CALLED BY 2413.
007900 2414-AMOUNT-KW-STEP.
007910     IF WS-CLEAN-TEXT(WS-I:6) = 'AMOUNT'
007920         MOVE WS-I TO WS-J
007930         ADD 6 TO WS-J
007940         PERFORM 2418-SKIP-PUNCTUATION
007950         PERFORM 2440-PARSE-NUMBER-AT THRU 2440-EXIT
007960     END-IF.
007970     ADD 1 TO WS-I.
007980
007990 2415-TRY-BALANCE.
008000     MOVE 1 TO WS-I.
008010     PERFORM 2416-BALANCE-STEP
008020         UNTIL WS-I > WS-TEXT-LEN - 7 OR WS-AMOUNT-WAS-FOUND.
008030
008040*    ONE START POSITION OF THE 'BALANCE' SCAN -- CALLED BY 2415.
008050 2416-BALANCE-STEP.
008060     IF WS-CLEAN-TEXT(WS-I:7) = 'BALANCE'
008070         MOVE WS-I TO WS-J
008080         ADD 7 TO WS-J
008090         PERFORM 2418-SKIP-PUNCTUATION
008100         PERFORM 2440-PARSE-NUMBER-AT THRU 2440-EXIT
008110     END-IF.
008120     ADD 1 TO WS-I.
008130
008140*    SKIP AN OPTIONAL ':', SPACES, AND AN OPTIONAL '$' STARTING
008150*    AT WS-J.  LEAVES WS-J POINTING AT THE FIRST DIGIT.
008160 2418-SKIP-PUNCTUATION.
008170     IF WS-J <= WS-TEXT-LEN AND WS-CLEAN-TEXT(WS-J:1) = ':'
008180         ADD 1 TO WS-J
008190     END-IF.
008200     PERFORM 2419-SKIP-SPACE-STEP
008210         UNTIL WS-J > WS-TEXT-LEN
008220             OR WS-CLEAN-TEXT(WS-J:1) NOT = SPACE.
008230     IF WS-J <= WS-TEXT-LEN AND WS-CLEAN-TEXT(WS-J:1) = '$'
008240         ADD 1 TO WS-J
008250     END-IF.
008260
008270*    ONE BYTE OF THE PUNCTUATION-SKIP SWEEP -- CALLED BY 2418
008280*    AND BY 2422 BELOW.
008290 2419-SKIP-SPACE-STEP.
008300     ADD 1 TO WS-J.
008310
008320*    $D.DD IMMEDIATELY FOLLOWED BY TOTAL/DUE/AMOUNT, E.G.
008330*    "$14.50 TOTAL".
008340 2420-TRY-DOLLAR-BEFORE-KEYWORD.
008350     MOVE 1 TO WS-I.
008360     PERFORM 2421-DOLLAR-BEFORE-STEP
008370         UNTIL WS-I > WS-TEXT-LEN OR WS-AMOUNT-WAS-FOUND.
008380
008390*    ONE START POSITION OF THE $-BEFORE-KEYWORD SCAN -- CALLED
008400*    BY 2420 ABOVE.
008410 2421-DOLLAR-BEFORE-STEP.
008420     IF WS-CLEAN-TEXT(WS-I:1) = '$'
008430         MOVE WS-I TO WS-J
008440         ADD 1 TO WS-J
008450         PERFORM 2422-TRY-PARSE-THEN-KEYWORD
008460     END-IF.
008470     ADD 1 TO WS-I.
008480
008490 2422-TRY-PARSE-THEN-KEYWORD.
008500     PERFORM 2440-PARSE-NUMBER-AT THRU 2440-EXIT.
008510     IF WS-AMOUNT-WAS-FOUND
008520         PERFORM 2419-SKIP-SPACE-STEP
008530             UNTIL WS-J > WS-TEXT-LEN
008540                 OR WS-CLEAN-TEXT(WS-J:1) NOT = SPACE
008550         IF WS-CLEAN-TEXT(WS-J:5) NOT = 'TOTAL'
008560             AND WS-CLEAN-TEXT(WS-J:3) NOT = 'DUE'
008570             AND WS-CLEAN-TEXT(WS-J:6) NOT = 'AMOUNT'
008580             MOVE 'N' TO WS-AMOUNT-FOUND-SW
008590         END-IF
008600     END-IF.
008610
008620*    ANY STANDALONE $D.DD BOUNDED BY WHITESPACE -- LOWEST
008630*    PRIORITY AMOUNT MATCH (HD-2040).
008640 2430-TRY-STANDALONE-DOLLAR.
008650     MOVE 1 TO WS-I.
008660     PERFORM 2431-STANDALONE-STEP
008670         UNTIL WS-I > WS-TEXT-LEN OR WS-AMOUNT-WAS-FOUND.
008680
008690*    ONE START POSITION OF THE STANDALONE-DOLLAR SCAN -- CALLED
008700*    BY 2430 ABOVE.
008710 2431-STANDALONE-STEP.
008720     IF WS-CLEAN-TEXT(WS-I:1) = '$'
008730         MOVE WS-I TO WS-J
008740         ADD 1 TO WS-J
008750         PERFORM 2440-PARSE-NUMBER-AT THRU 2440-EXIT
008760     END-IF.
008770     ADD 1 TO WS-I.
008780
008790*    PARSE DIGITS '.' OR ',' DIGITS STARTING AT WS-J.  A COMMA
008800*    IS ACCEPTED AS A DECIMAL POINT (HD-1130).  SETS
008810*    WS-AMOUNT-NUMERIC AND WS-AMOUNT-FOUND-SW.
008820 2440-PARSE-NUMBER-AT.
008830     MOVE SPACES TO WS-AMOUNT-TEXT.
008840     MOVE ZERO   TO WS-K.
008850     MOVE WS-J   TO WS-I.
008860     PERFORM 2441-WHOLE-DIGIT-STEP
008870         UNTIL WS-I > WS-TEXT-LEN
008880             OR WS-K > 2
008890             OR WS-CLEAN-TEXT(WS-I:1) < '0'
008900             OR WS-CLEAN-TEXT(WS-I:1) > '9'.
008910
008920     IF WS-K = ZERO OR WS-I > WS-TEXT-LEN
008930         GO TO 2440-EXIT
008940     END-IF.
008950     IF WS-CLEAN-TEXT(WS-I:1) NOT = '.'
008960         AND WS-CLEAN-TEXT(WS-I:1) NOT = ','
008970         GO TO 2440-EXIT
008980     END-IF.
008990     ADD 1 TO WS-I.
009000     MOVE '.' TO WS-AMOUNT-TEXT(WS-K + 1:1).
009010
009020     MOVE 1 TO WS-J.
009030     PERFORM 2442-FRACT-DIGIT-STEP
009040         UNTIL WS-J > 2
009050             OR WS-I > WS-TEXT-LEN
009060             OR WS-CLEAN-TEXT(WS-I:1) < '0'
009070             OR WS-CLEAN-TEXT(WS-I:1) > '9'.
009080
009090     IF WS-J < 3
009100         GO TO 2440-EXIT
009110     END-IF.
009120
009130     MOVE ZERO TO WS-AMOUNT-NUMERIC.
009140     MOVE 1 TO WS-K.
009150     PERFORM 2443-ACCUM-DIGIT-STEP UNTIL WS-K > 10.
009160     COMPUTE WS-AMOUNT-NUMERIC = WS-AMOUNT-NUMERIC / 100.
009170     MOVE 'Y' TO WS-AMOUNT-FOUND-SW.
009180 2440-EXIT.
009190     EXIT.
009200
009210*    ONE WHOLE-PART DIGIT -- CALLED BY 2440 ABOVE.
009220 2441-WHOLE-DIGIT-STEP.
009230     ADD 1 TO WS-K.
009240     MOVE WS-CLEAN-TEXT(WS-I:1) TO WS-AMOUNT-TEXT(WS-K:1).
009250     ADD 1 TO WS-I.
009260
009270*    ONE FRACTIONAL-PART DIGIT -- CALLED BY 2440 ABOVE.
009280 2442-FRACT-DIGIT-STEP.
009290     MOVE WS-CLEAN-TEXT(WS-I:1)
009300         TO WS-AMOUNT-TEXT(WS-K + 1 + WS-J:1).
009310     ADD 1 TO WS-I.
009320     ADD 1 TO WS-J.
009330
009340*    ONE BYTE OF THE DIGIT-ACCUMULATE PASS -- CALLED BY 2440.
009350 2443-ACCUM-DIGIT-STEP.
009360     IF WS-AMOUNT-TEXT(WS-K:1) >= '0'
009370         AND WS-AMOUNT-TEXT(WS-K:1) <= '9'
009380         MOVE WS-AMOUNT-TEXT(WS-K:1) TO WS-DIGIT
009390         COMPUTE WS-AMOUNT-NUMERIC =
009400             WS-AMOUNT-NUMERIC * 10 + WS-DIGIT
009410     END-IF.
009420     ADD 1 TO WS-K.
009430
009440*    CATEGORY = FIRST VENDOR-CATEGORY-TABLE ENTRY WHOSE KEYWORD
009450*    OCCURS ANYWHERE IN THE ACCEPTED VENDOR.  NO VENDOR, OR NO
009460*    MATCH, LEAVES THE CATEGORY BLANK.
009470 2500-FIND-CATEGORY.
009480     MOVE SPACES TO P-CATEGORY.
009490     IF WS-VENDOR-ACCEPTED
009500         MOVE 1 TO WS-K
009510         PERFORM 2505-CATEGORY-TABLE-STEP
009520             UNTIL WS-K > 22 OR P-CATEGORY NOT = SPACES
009530     END-IF.
009540
009550*    ONE VENDOR-CATEGORY-TABLE ENTRY -- CALLED BY 2500 ABOVE.
009560 2505-CATEGORY-TABLE-STEP.
009570     PERFORM 2510-TEST-KEYWORD THRU 2510-EXIT.
009580     ADD 1 TO WS-K.
009590
009600*    DOES VC-KEYWORD(WS-K) OCCUR ANYWHERE IN THE FIRST
009610*    WS-VENDOR-LEN BYTES OF THE CANDIDATE?  ON A HIT, THE
009620*    ENTRY'S CATEGORY IS MOVED TO P-CATEGORY.
009630 2510-TEST-KEYWORD.
009640     PERFORM 2512-KEYWORD-LENGTH.
009650     IF WS-VC-LEN > WS-VENDOR-LEN
009660         GO TO 2510-EXIT
009670     END-IF.
009680     MOVE 1 TO WS-I.
009690     PERFORM 2511-KEYWORD-SCAN-STEP
009700         UNTIL WS-I > WS-VENDOR-LEN - WS-VC-LEN + 1
009710             OR P-CATEGORY NOT = SPACES.
009720 2510-EXIT.
009730     EXIT.
009740
009750*    ONE START POSITION OF THE KEYWORD SCAN -- CALLED BY 2510.
009760 2511-KEYWORD-SCAN-STEP.
009770     IF WS-VENDOR-CANDIDATE(WS-I:WS-VC-LEN)
009780             = VC-KEYWORD(WS-K)(1:WS-VC-LEN)
009790         MOVE VC-CATEGORY(WS-K) TO P-CATEGORY
009800     END-IF.
009810     ADD 1 TO WS-I.
009820
009830*    TRIM TRAILING SPACES OFF VC-KEYWORD(WS-K) -- 'RITE AID'
009840*    HAS AN EMBEDDED SPACE SO THE SCAN RUNS FROM THE FIELD'S
009850*    RIGHT END INWARD LOOKING FOR THE LAST NON-SPACE BYTE.
009860 2512-KEYWORD-LENGTH.
009870     MOVE 15 TO WS-VC-LEN.
009880     MOVE 15 TO WS-J.
009890     PERFORM 2513-KEYWORD-LEN-STEP
009900         UNTIL WS-J < 1 OR VC-KEYWORD(WS-K)(WS-J:1) NOT = SPACE.
009910
009920*    ONE BYTE OF THE BACKWARD TRIM SCAN -- CALLED BY 2512 ABOVE.
009930 2513-KEYWORD-LEN-STEP.
009940     SUBTRACT 1 FROM WS-VC-LEN.
009950     SUBTRACT 1 FROM WS-J.
009960
009970*    SCORE CONFIDENCE -- 1.0 FOR LONG RAW TEXT (OVER 50 CHARS),
009980*    0.5 FOR MEDIUM (OVER 20), PLUS 1.0 EACH FOR VENDOR, DATE
009990*    AND AMOUNT FOUND, ALL DIVIDED BY 4 AND CAPPED AT 1.00.
010000*    HD-1204 REWROTE THIS PARAGRAPH.
010010 2600-SCORE-CONFIDENCE.
010020     MOVE ZERO TO WS-CONF-POINTS.
010030     IF WS-TEXT-LEN > 50
010040         ADD 1.0 TO WS-CONF-POINTS
010050     ELSE
010060         IF WS-TEXT-LEN > 20
010070             ADD 0.5 TO WS-CONF-POINTS
010080         END-IF
010090     END-IF.
010100     IF WS-VENDOR-ACCEPTED
010110         ADD 1.0 TO WS-CONF-POINTS
010120     END-IF.
010130     IF WS-DATE-WAS-FOUND
010140         ADD 1.0 TO WS-CONF-POINTS
010150     END-IF.
010160     IF WS-AMOUNT-WAS-FOUND
010170         ADD 1.0 TO WS-CONF-POINTS
010180     END-IF.
010190
010200     COMPUTE WS-CONF-SCORE ROUNDED = WS-CONF-POINTS / 4.0.
010210     IF WS-CONF-SCORE > 1.00
010220         MOVE 1.00 TO WS-CONF-SCORE
010230     END-IF.
010240     MOVE WS-CONF-SCORE TO P-CONFIDENCE.
010250
010260 2700-WRITE-PARSED.
010270     WRITE PARSEOUT-REC.
010280     ADD 1 TO WS-RECS-WRITTEN.
010290
010300 3000-CLOSING.
010310     CLOSE RAWTEXT-IN.
010320     CLOSE PARSED-OUT.
010330
010340 9000-READ-TEXT.
010350     READ RAWTEXT-IN
010360         AT END
010370             MOVE 'NO ' TO MORE-RECS
010380         NOT AT END
010390             ADD 1 TO WS-RECS-READ
010400     END-READ.
