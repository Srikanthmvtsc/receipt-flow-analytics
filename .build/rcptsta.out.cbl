000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.        RCPTSTA.
000030 AUTHOR.            J. PELLETIER.
000040 INSTALLATION.      CRESTVIEW DATA SERVICES.
000050 DATE-WRITTEN.      11/12/92.
000060 DATE-COMPILED.
000070 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080
000090***************************************************************
000100* RCPTSTA  --  RECEIPT ANALYTICS STATISTICS REPORT            *
000110* READS THE FULL RECEIPT MASTER, BUILDS VENDOR, CATEGORY AND  *
000120* MONTHLY TOTALS IN WORKING TABLES, COMPUTES BASIC STATS,     *
000130* MOVING AVERAGE AND TREND, AND PRINTS THE STATS-REPORT.      *
000140* ALSO SPINS OFF THE FLAT EXPORT-CSV COPY OF THE MASTER.      *
000150***************************************************************
000160*                                                              *
000170* CHANGE LOG                                                  *
000180*  DATE      BY    REQUEST#   DESCRIPTION                     *
000190*  --------  ----  ---------  ----------------------------    *
000200*  11/12/92  JP    CR-1190    ORIGINAL PROGRAM.  SUMMARY,      *
000210*                             TOP VENDORS, CATEGORY SPENDING.  *
000220*  04/02/93  JP    HD-1215    MONTHLY SPENDING SECTION AND     *
000230*                             GRAND TOTAL CONTROL LINE ADDED.  *
000240*  09/29/94  RD    CR-1340    EXPORT-CSV OUTPUT ADDED SO       *
000250*                             DOWNSTREAM SPREADSHEETS CAN PULL *
000260*                             THE MASTER WITHOUT A SCREEN.     *
000270*  06/18/96  RD    HD-1520    3-MONTH MOVING AVERAGE OF        *
000280*                             MONTHLY SPENDING ADDED.          *
000290*  01/11/97  LS    CR-1615    TREND LABEL/GROWTH RATE LINE     *
000300*                             ADDED BELOW MONTHLY SPENDING.     *
000310*  02/06/99  LS    CR-1992    Y2K -- REVIEWED RCPT-DATE AND    *
000320*                             YYYY-MM MONTH KEY HANDLING, ALL  *
000330*                             4-DIGIT YEAR TEXT, NO CHANGE.     *
000340*  08/14/00  TN    HD-2041    VENDOR/CATEGORY TABLE CAPACITY   *
000350*                             RAISED, BLANK KEYS MAP TO         *
000360*                             UNKNOWN/UNCATEGORIZED.            *
000370*  03/02/01  TN    CR-2198    MODE FALLS BACK TO MEDIAN WHEN    *
000380*                             NO SINGLE AMOUNT IS MOST COMMON.  *
000390*                                                              *
000400***************************************************************
000410
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500     SELECT RECEIPT-MASTER
000510         ASSIGN TO RCPTMSTR
000520         ORGANIZATION IS RECORD SEQUENTIAL.
000530
000540     SELECT STATS-RPT
000550         ASSIGN TO RCPTSRPT.
000560
000570     SELECT EXPORT-FILE
000580         ASSIGN TO RCPTCSV
000590         ORGANIZATION IS LINE SEQUENTIAL.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630
000640 FD  RECEIPT-MASTER
000650     LABEL RECORD IS STANDARD
000660     RECORD CONTAINS 440 CHARACTERS
000670     DATA RECORD IS I-REC.
000680
000690 01  I-REC.
000700     05  I-RECEIPT-ID              PIC 9(6).
000710     05  I-FILE-NAME               PIC X(40).
000720     05  I-VENDOR                  PIC X(30).
000730     05  I-RCPT-DATE                PIC X(10).
000740     05  I-AMOUNT                  PIC S9(7)V99.
000750     05  I-CATEGORY                 PIC X(20).
000760     05  I-DESCRIPTION              PIC X(60).
000770     05  I-UPLOAD-DATE              PIC X(10).
000780     05  I-FILE-TYPE                PIC X(20).
000790     05  I-FILE-SIZE                PIC 9(9).
000800     05  I-STATUS                   PIC X(10).
000810     05  I-EXTRACTED-TEXT           PIC X(200).
000820     05  I-CONFIDENCE               PIC 9V99.
000830     05  FILLER                     PIC X(13).
000840
000850 FD  STATS-RPT
000860     LABEL RECORD IS OMITTED
000870     RECORD CONTAINS 132 CHARACTERS
000880     LINAGE IS 60 WITH FOOTING AT 55
000890     DATA RECORD IS PRTLINE.
000900
000910 01  PRTLINE                       PIC X(132).
000920
000930 FD  EXPORT-FILE
000940     LABEL RECORD IS OMITTED
000950     RECORD CONTAINS 420 CHARACTERS
000960     DATA RECORD IS CSV-LINE.
000970
000980 01  CSV-LINE                      PIC X(420).
000990
001000 WORKING-STORAGE SECTION.
001010
001020 01  WORK-AREA.
001030     05  MORE-RECS                 PIC XXX     VALUE 'YES'.
001040     05  WS-RECS-READ               PIC 9(6)    VALUE ZERO COMP.
001050     05  WS-COUNT                   PIC 9(4)    VALUE ZERO COMP.
001060     05  WS-NZ-COUNT                PIC 9(4)    VALUE ZERO COMP.
001070     05  WS-VCOUNT                  PIC 9(4)    VALUE ZERO COMP.
001080     05  WS-CCOUNT                  PIC 9(4)    VALUE ZERO COMP.
001090     05  WS-MCOUNT                  PIC 9(4)    VALUE ZERO COMP.
001100     05  WS-FCOUNT                  PIC 9(4)    VALUE ZERO COMP.
001110     05  WS-I                       PIC 9(4)    VALUE ZERO COMP.
001120     05  WS-J                       PIC 9(4)    VALUE ZERO COMP.
001130     05  WS-K                       PIC 9(4)    VALUE ZERO COMP.
001140     05  WS-IDX                     PIC 9(4)    VALUE ZERO COMP.
001150     05  WS-MID                     PIC 9(4)    VALUE ZERO COMP.
001160     05  WS-HALF                    PIC 9(4)    VALUE ZERO COMP.
001170     05  WS-MOVAVG-COUNT            PIC 9(4)    VALUE ZERO COMP.
001180     05  C-PCTR                     PIC 99      VALUE ZERO COMP.
001190     05  WS-CSV-PTR                 PIC 9(4)    VALUE 1 COMP.
001200     05  WS-TRIM-LEN                PIC 9(3)    VALUE ZERO COMP.
001210     05  WS-TRIM-WIDTH               PIC 9(3)    VALUE ZERO COMP.
001220     05  WS-TRIM-START               PIC 9(3)    VALUE ZERO COMP.
001230     05  WS-REM-SW                  PIC 9       VALUE ZERO COMP.
001240     05  WS-MAX-FREQ                PIC 9(4)    VALUE ZERO COMP.
001250     05  WS-MAX-FREQ-TIES           PIC 9(4)    VALUE ZERO COMP.
001260     05  WS-RUN-START               PIC 9(4)    VALUE ZERO COMP.
001270     05  WS-RUN-LEN                 PIC 9(4)    VALUE ZERO COMP.
001280     05  WS-SWAP-SW                 PIC X       VALUE 'N'.
001290         88  WS-SWAP-HAPPENED            VALUE 'Y'.
001300
001310 01  WS-DATE-WORK.
001320     05  SYS-DATE.
001330         10  I-YEAR                 PIC 9(4).
001340         10  I-MONTH                PIC 99.
001350         10  I-DAY                  PIC 99.
001360     05  WS-RUN-DATE                PIC X(10).
001370
001380 01  WS-AGG-WORK.
001390     05  WS-VKEY                    PIC X(30).
001400     05  WS-CKEY                    PIC X(20).
001410     05  WS-MKEY                    PIC X(7).
001420     05  WS-DATE-OK-SW               PIC X       VALUE 'N'.
001430         88  WS-DATE-IS-OK               VALUE 'Y'.
001440
001450 01  WS-STATS-WORK.
001460     05  WS-SUM                     PIC S9(9)V99 VALUE ZERO.
001470     05  WS-MEAN                    PIC S9(7)V99 VALUE ZERO.
001480     05  WS-MEDIAN                  PIC S9(7)V99 VALUE ZERO.
001490     05  WS-MODE                    PIC S9(7)V99 VALUE ZERO.
001500     05  WS-GT                      PIC S9(9)V99 VALUE ZERO.
001510
001520 01  WS-TREND-WORK.
001530     05  WS-SUM1                    PIC S9(9)V99 VALUE ZERO.
001540     05  WS-SUM2                    PIC S9(9)V99 VALUE ZERO.
001550     05  WS-AVG1                    PIC S9(9)V99 VALUE ZERO.
001560     05  WS-AVG2                    PIC S9(9)V99 VALUE ZERO.
001570     05  WS-GROWTH                  PIC S9(5)V99 VALUE ZERO.
001580     05  WS-TREND-LABEL             PIC X(17)    VALUE SPACES.
001590
001600*    RECEIPT-TABLE -- FULL MASTER HELD IN WORKING STORAGE.
001610 01  RECEIPT-TABLE.
001620     05  T-RECEIPT OCCURS 2000 TIMES.
001630         10  T-RECEIPT-ID           PIC 9(6).
001640         10  T-FILE-NAME            PIC X(40).
001650         10  T-VENDOR               PIC X(30).
001660         10  T-RCPT-DATE             PIC X(10).
001670         10  T-AMOUNT               PIC S9(7)V99.
001680         10  T-CATEGORY              PIC X(20).
001690         10  T-DESCRIPTION           PIC X(60).
001700         10  T-UPLOAD-DATE           PIC X(10).
001710         10  T-FILE-TYPE             PIC X(20).
001720         10  T-FILE-SIZE             PIC 9(9).
001730         10  T-STATUS                PIC X(10).
001740         10  T-EXTRACTED-TEXT        PIC X(200).
001750         10  T-CONFIDENCE            PIC 9V99.
001760         10  FILLER                  PIC X(13).
001770
001780*    NON-ZERO AMOUNT COPY FOR SUM/MEAN/MEDIAN/MODE.  HD-2041.
001790 01  WS-AMT-ARRAY.
001800     05  WS-AMT  OCCURS 2000 TIMES  PIC S9(7)V99.
001810 01  WS-AMT-HOLD                    PIC S9(7)V99 VALUE ZERO.
001820
001830*    VENDOR TOTALS TABLE -- SEQUENTIAL SEARCH-OR-INSERT.
001840 01  VENDOR-TABLE.
001850     05  V-ENTRY OCCURS 500 TIMES.
001860         10  V-NAME                 PIC X(30).
001870         10  V-COUNT                PIC 9(5)     COMP.
001880         10  V-TOTAL                PIC S9(9)V99.
001890         10  FILLER                 PIC X(1).
001900
001910*    SWAP HOLD AREA FOR THE VENDOR SORT.  REDEFINES #1.
001920 01  V-HOLD-AREA                    PIC X(42).
001930 01  V-HOLD REDEFINES V-HOLD-AREA.
001940     05  VH-NAME                    PIC X(30).
001950     05  VH-COUNT                   PIC 9(5)     COMP.
001960     05  VH-TOTAL                   PIC S9(9)V99.
001970     05  FILLER                     PIC X(1).
001980
001990*    CATEGORY TOTALS TABLE -- SEQUENTIAL SEARCH-OR-INSERT.
002000 01  CATEGORY-TABLE.
002010     05  CAT-ENTRY OCCURS 100 TIMES.
002020         10  CAT-NAME                PIC X(20).
002030         10  CAT-COUNT                PIC 9(5)    COMP.
002040         10  CAT-TOTAL                PIC S9(9)V99.
002050         10  FILLER                   PIC X(1).
002060
002070*    SWAP HOLD AREA FOR THE CATEGORY SORT.  REDEFINES #2.
002080 01  C-HOLD-AREA                    PIC X(32).
002090 01  C-HOLD REDEFINES C-HOLD-AREA.
002100     05  CH-NAME                    PIC X(20).
002110     05  CH-COUNT                   PIC 9(5)     COMP.
002120     05  CH-TOTAL                   PIC S9(9)V99.
002130     05  FILLER                     PIC X(1).
002140
002150*    CATEGORY FREQUENCY DISTRIBUTION TABLE -- COUNT/PERCENT
002160*    COPY OF CATEGORY-TABLE, RESORTED BY COUNT.  CR-2240.
002170 01  FREQ-TABLE.
002180     05  FREQ-ENTRY OCCURS 100 TIMES.
002190         10  FREQ-NAME                PIC X(20).
002200         10  FREQ-COUNT                PIC 9(5)   COMP.
002210         10  FREQ-PCT                   PIC 9(3)V99.
002220         10  FILLER                     PIC X(1).
002230
002240*    SWAP HOLD AREA FOR THE FREQUENCY SORT.  REDEFINES #5.
002250 01  F-HOLD-AREA                    PIC X(26).
002260 01  F-HOLD REDEFINES F-HOLD-AREA.
002270     05  FH-NAME                    PIC X(20).
002280     05  FH-COUNT                   PIC 9(5)     COMP.
002290     05  FH-PCT                     PIC 9(3)V99.
002300     05  FILLER                     PIC X(1).
002310
002320*    MONTHLY TOTALS TABLE -- KEY IS THE YYYY-MM PREFIX.
002330 01  MONTH-TABLE.
002340     05  MN-ENTRY OCCURS 120 TIMES.
002350         10  MN-YYYYMM               PIC X(7).
002360         10  MN-COUNT                 PIC 9(5)   COMP.
002370         10  MN-TOTAL                 PIC S9(9)V99.
002380         10  FILLER                   PIC X(1).
002390
002400*    SWAP HOLD AREA FOR THE MONTH SORT.  REDEFINES #3.
002410 01  M-HOLD-AREA                    PIC X(19).
002420 01  M-HOLD REDEFINES M-HOLD-AREA.
002430     05  MH-YYYYMM                  PIC X(7).
002440     05  MH-COUNT                   PIC 9(5)     COMP.
002450     05  MH-TOTAL                   PIC S9(9)V99.
002460     05  FILLER                     PIC X(1).
002470
002480*    3-WIDE MOVING-AVERAGE OUTPUT SERIES.  HD-1520.
002490 01  WS-MOVAVG-ARRAY.
002500     05  WS-MOVAVG OCCURS 120 TIMES PIC S9(7)V99.
002510
002520*    MONTH-ABBREVIATION LOOKUP -- MON YYYY LABEL BUILD.
002530*    REDEFINES #4.
002540 01  MONTH-NAME-LIST.
002550     05  FILLER  PIC X(3)   VALUE 'Jan'.
002560     05  FILLER  PIC X(3)   VALUE 'Feb'.
002570     05  FILLER  PIC X(3)   VALUE 'Mar'.
002580     05  FILLER  PIC X(3)   VALUE 'Apr'.
002590     05  FILLER  PIC X(3)   VALUE 'May'.
002600     05  FILLER  PIC X(3)   VALUE 'Jun'.
002610     05  FILLER  PIC X(3)   VALUE 'Jul'.
002620     05  FILLER  PIC X(3)   VALUE 'Aug'.
002630     05  FILLER  PIC X(3)   VALUE 'Sep'.
002640     05  FILLER  PIC X(3)   VALUE 'Oct'.
002650     05  FILLER  PIC X(3)   VALUE 'Nov'.
002660     05  FILLER  PIC X(3)   VALUE 'Dec'.
002670 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LIST.
002680     05  MN-ABBR OCCURS 12 TIMES    PIC X(3).
002690
002700*    LEFT-TRIM / RIGHT-TRIM SCRATCH FOR CSV FIELD BUILDING.
002710 01  WS-TRIM-WORK.
002720     05  WS-TRIM-SRC                PIC X(200).
002730     05  WS-TRIM-NUM                PIC Z(6)9.99.
002740     05  WS-CONF-NUM                PIC 9.99.
002750
002760*    PRINT-LINE LAYOUTS.
002770 01  TITLE-LINE-1.
002780     05  FILLER       PIC X(8)    VALUE 'RCPTSTA'.
002790     05  FILLER       PIC X(34)   VALUE SPACES.
002800     05  FILLER       PIC X(26)   VALUE
002810         'RECEIPT ANALYTICS STATISTICS'.
002820     05  FILLER       PIC X(48)   VALUE SPACES.
002830     05  FILLER       PIC X(6)    VALUE 'PAGE: '.
002840     05  O-PCTR       PIC Z9.
002850
002860 01  TITLE-LINE-2.
002870     05  FILLER       PIC X(6)    VALUE 'DATE: '.
002880     05  O-RUN-DATE   PIC X(10).
002890     05  FILLER       PIC X(116)  VALUE SPACES.
002900
002910 01  SECTION-HEADING-LINE.
002920     05  FILLER       PIC X(3)    VALUE '-- '.
002930     05  O-SECTION     PIC X(40).
002940     05  FILLER       PIC X(89)   VALUE SPACES.
002950
002960 01  SUMMARY-LINE.
002970     05  FILLER       PIC X(3)    VALUE SPACES.
002980     05  O-SUMM-LABEL PIC X(20).
002990     05  O-SUMM-AMOUNT PIC Z,ZZZ,ZZZ,ZZ9.99.
003000     05  FILLER       PIC X(96)   VALUE SPACES.
003010
003020 01  VENDOR-HEADING-LINE.
003030     05  FILLER       PIC X(3)    VALUE SPACES.
003040     05  FILLER       PIC X(30)   VALUE 'VENDOR'.
003050     05  FILLER       PIC X(2)    VALUE SPACES.
003060     05  FILLER       PIC X(5)    VALUE 'COUNT'.
003070     05  FILLER       PIC X(2)    VALUE SPACES.
003080     05  FILLER       PIC X(12)   VALUE 'TOTAL'.
003090     05  FILLER       PIC X(2)    VALUE SPACES.
003100     05  FILLER       PIC X(12)   VALUE 'AVERAGE'.
003110     05  FILLER       PIC X(64)   VALUE SPACES.
003120
003130 01  VENDOR-LINE.
003140     05  FILLER       PIC X(3)    VALUE SPACES.
003150     05  O-V-NAME      PIC X(30).
003160     05  FILLER       PIC X(2)    VALUE SPACES.
003170     05  O-V-COUNT     PIC ZZZZ9.
003180     05  FILLER       PIC X(2)    VALUE SPACES.
003190     05  O-V-TOTAL     PIC Z,ZZZ,ZZZ.99.
003200     05  FILLER       PIC X(2)    VALUE SPACES.
003210     05  O-V-AVERAGE   PIC Z,ZZZ,ZZZ.99.
003220     05  FILLER       PIC X(58)   VALUE SPACES.
003230
003240 01  CATEGORY-HEADING-LINE.
003250     05  FILLER       PIC X(3)    VALUE SPACES.
003260     05  FILLER       PIC X(20)   VALUE 'CATEGORY'.
003270     05  FILLER       PIC X(2)    VALUE SPACES.
003280     05  FILLER       PIC X(5)    VALUE 'COUNT'.
003290     05  FILLER       PIC X(2)    VALUE SPACES.
003300     05  FILLER       PIC X(12)   VALUE 'AMOUNT'.
003310     05  FILLER       PIC X(88)   VALUE SPACES.
003320
003330 01  CATEGORY-LINE.
003340     05  FILLER       PIC X(3)    VALUE SPACES.
003350     05  O-C-NAME      PIC X(20).
003360     05  FILLER       PIC X(2)    VALUE SPACES.
003370     05  O-C-COUNT     PIC ZZZZ9.
003380     05  FILLER       PIC X(2)    VALUE SPACES.
003390     05  O-C-AMOUNT    PIC Z,ZZZ,ZZZ.99.
003400     05  FILLER       PIC X(75)   VALUE SPACES.
003410
003420 01  MONTH-HEADING-LINE.
003430     05  FILLER       PIC X(3)    VALUE SPACES.
003440     05  FILLER       PIC X(9)    VALUE 'MONTH'.
003450     05  FILLER       PIC X(4)    VALUE SPACES.
003460     05  FILLER       PIC X(12)   VALUE 'AMOUNT'.
003470     05  FILLER       PIC X(104)  VALUE SPACES.
003480
003490 01  MONTH-LINE.
003500     05  FILLER       PIC X(3)    VALUE SPACES.
003510     05  O-M-LABEL     PIC X(9).
003520     05  FILLER       PIC X(4)    VALUE SPACES.
003530     05  O-M-AMOUNT    PIC Z,ZZZ,ZZZ.99.
003540     05  FILLER       PIC X(101)  VALUE SPACES.
003550
003560 01  TREND-LINE.
003570     05  FILLER        PIC X(3)    VALUE SPACES.
003580     05  FILLER        PIC X(7)    VALUE 'TREND: '.
003590     05  O-TREND-LABEL PIC X(17).
003600     05  FILLER        PIC X(3)    VALUE SPACES.
003610     05  FILLER        PIC X(8)    VALUE 'GROWTH: '.
003620     05  O-GROWTH      PIC -(4)9.99.
003630     05  FILLER        PIC X(2)    VALUE ' %'.
003640     05  FILLER        PIC X(86)   VALUE SPACES.
003650
003660 01  MOVAVG-LINE.
003670     05  FILLER        PIC X(3)    VALUE SPACES.
003680     05  FILLER        PIC X(18)   VALUE 'MOVING AVERAGE:  '.
003690     05  O-MOVAVG      PIC ZZ,ZZ9.99.
003700     05  FILLER        PIC X(109)  VALUE SPACES.
003710
003720 01  GRANDTOTAL-LINE.
003730     05  FILLER        PIC X(3)    VALUE SPACES.
003740     05  FILLER        PIC X(13)   VALUE 'GRAND TOTAL: '.
003750     05  O-GT          PIC Z,ZZZ,ZZZ,ZZ9.99.
003760     05  FILLER        PIC X(102)  VALUE SPACES.
003770
003780 01  BLANK-LINE.
003790     05  FILLER        PIC X(132)  VALUE SPACES.
003800
003810 PROCEDURE DIVISION.
003820
003830 0000-RCPTSTA.
003840     PERFORM 1000-INIT.
003850     PERFORM 3000-CALC-TOTALS.
003860     PERFORM 4000-VENDOR-AGG.
003870     PERFORM 4100-CATEGORY-AGG.
003880     PERFORM 4200-MONTH-AGG.
003890     PERFORM 4400-MOVING-AVG.
003900     PERFORM 4500-TREND.
003910     PERFORM 4600-FREQ-DIST.
003920     PERFORM 5000-PRINT-REPORT.
003930     PERFORM 6000-EXPORT-CSV.
003940     PERFORM 8000-CLOSING.
003950     STOP RUN.
003960
003970*    LOAD THE FULL MASTER INTO RECEIPT-TABLE.
003980 1000-INIT.
003990     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
004000     STRING I-MONTH '/' I-DAY '/' I-YEAR DELIMITED BY SIZE
004010         INTO WS-RUN-DATE.
004020
004030     OPEN INPUT  RECEIPT-MASTER.
004040     OPEN OUTPUT STATS-RPT.
004050     OPEN OUTPUT EXPORT-FILE.
004060
004070     MOVE ZERO TO WS-COUNT.
004080     PERFORM 9000-READ-MASTER.
004090     PERFORM 1090-LOAD-LOOP UNTIL MORE-RECS = 'NO '.
004100
004110 1090-LOAD-LOOP.
004120     PERFORM 1100-LOAD-ROW.
004130     PERFORM 9000-READ-MASTER.
004140
004150 1100-LOAD-ROW.
004160     ADD 1 TO WS-COUNT.
004170     MOVE I-RECEIPT-ID      TO T-RECEIPT-ID(WS-COUNT).
004180     MOVE I-FILE-NAME       TO T-FILE-NAME(WS-COUNT).
004190     MOVE I-VENDOR          TO T-VENDOR(WS-COUNT).
004200     MOVE I-RCPT-DATE       TO T-RCPT-DATE(WS-COUNT).
004210     MOVE I-AMOUNT          TO T-AMOUNT(WS-COUNT).
004220     MOVE I-CATEGORY        TO T-CATEGORY(WS-COUNT).
004230     MOVE I-DESCRIPTION     TO T-DESCRIPTION(WS-COUNT).
004240     MOVE I-UPLOAD-DATE     TO T-UPLOAD-DATE(WS-COUNT).
004250     MOVE I-FILE-TYPE       TO T-FILE-TYPE(WS-COUNT).
004260     MOVE I-FILE-SIZE       TO T-FILE-SIZE(WS-COUNT).
004270     MOVE I-STATUS          TO T-STATUS(WS-COUNT).
004280     MOVE I-EXTRACTED-TEXT  TO T-EXTRACTED-TEXT(WS-COUNT).
004290     MOVE I-CONFIDENCE      TO T-CONFIDENCE(WS-COUNT).
004300
004310*    TOTAL SPEND/MEAN/MEDIAN/MODE FROM PRESENT, NON-ZERO
004320*    AMOUNTS.  TOTAL RECEIPTS IS THE COUNT OF ALL RECORDS.
004330 3000-CALC-TOTALS.
004340     MOVE ZERO TO WS-SUM WS-MEAN WS-MEDIAN WS-MODE WS-NZ-COUNT.
004350     MOVE 1 TO WS-I.
004360     PERFORM 3010-CALC-STEP UNTIL WS-I > WS-COUNT.
004370     IF WS-NZ-COUNT > ZERO
004380         COMPUTE WS-MEAN ROUNDED = WS-SUM / WS-NZ-COUNT
004390         PERFORM 3100-SORT-AMOUNTS
004400         PERFORM 3200-MEDIAN
004410         PERFORM 3300-MODE
004420     END-IF.
004430
004440 3010-CALC-STEP.
004450     IF T-AMOUNT(WS-I) NOT = ZERO
004460         ADD 1 TO WS-NZ-COUNT
004470         ADD T-AMOUNT(WS-I) TO WS-SUM
004480         MOVE T-AMOUNT(WS-I) TO WS-AMT(WS-NZ-COUNT)
004490     END-IF.
004500     ADD 1 TO WS-I.
004510
004520 3100-SORT-AMOUNTS.
004530     MOVE 'Y' TO WS-SWAP-SW.
004540     PERFORM 3110-SORT-PASS UNTIL NOT WS-SWAP-HAPPENED.
004550
004560 3110-SORT-PASS.
004570     MOVE 'N' TO WS-SWAP-SW.
004580     MOVE 1 TO WS-J.
004590     PERFORM 3115-SORT-STEP UNTIL WS-J > WS-NZ-COUNT - 1.
004600
004610 3115-SORT-STEP.
004620     IF WS-AMT(WS-J) > WS-AMT(WS-J + 1)
004630         MOVE WS-AMT(WS-J)     TO WS-AMT-HOLD
004640         MOVE WS-AMT(WS-J + 1) TO WS-AMT(WS-J)
004650         MOVE WS-AMT-HOLD      TO WS-AMT(WS-J + 1)
004660         MOVE 'Y' TO WS-SWAP-SW
004670     END-IF.
004680     ADD 1 TO WS-J.
004690
004700 3200-MEDIAN.
004710     DIVIDE WS-NZ-COUNT BY 2 GIVING WS-MID
004720         REMAINDER WS-REM-SW.
004730     IF WS-REM-SW = 1
004740         COMPUTE WS-MID = (WS-NZ-COUNT + 1) / 2
004750         MOVE WS-AMT(WS-MID) TO WS-MEDIAN
004760     ELSE
004770         COMPUTE WS-MEDIAN ROUNDED =
004780             (WS-AMT(WS-MID) + WS-AMT(WS-MID + 1)) / 2
004790     END-IF.
004800
004810*    CONTROL BREAK OVER THE SORTED COPY -- ONE RUN PER
004820*    DISTINCT VALUE.  NO UNIQUE MODE FALLS BACK TO MEDIAN.
004830*    CR-2198.
004840 3300-MODE.
004850     MOVE ZERO TO WS-MAX-FREQ WS-MAX-FREQ-TIES.
004860     MOVE 1    TO WS-RUN-START.
004870     MOVE 2    TO WS-I.
004880     PERFORM 3310-MODE-STEP UNTIL WS-I > WS-NZ-COUNT + 1.
004890     IF WS-MAX-FREQ-TIES > 1
004900         MOVE WS-MEDIAN TO WS-MODE
004910     END-IF.
004920
004930 3310-MODE-STEP.
004940     IF WS-I > WS-NZ-COUNT
004950         OR WS-AMT(WS-I) NOT = WS-AMT(WS-RUN-START)
004960         COMPUTE WS-RUN-LEN = WS-I - WS-RUN-START
004970         IF WS-RUN-LEN > WS-MAX-FREQ
004980             MOVE WS-RUN-LEN TO WS-MAX-FREQ
004990             MOVE 1 TO WS-MAX-FREQ-TIES
005000             MOVE WS-AMT(WS-RUN-START) TO WS-MODE
005010         ELSE
005020             IF WS-RUN-LEN = WS-MAX-FREQ
005030                 ADD 1 TO WS-MAX-FREQ-TIES
005040             END-IF
005050         END-IF
005060         MOVE WS-I TO WS-RUN-START
005070     END-IF.
005080     ADD 1 TO WS-I.
005090
005100*    VENDOR AGGREGATION -- BLANK VENDOR MAPS TO UNKNOWN.
005110*    HD-2041.
005120 4000-VENDOR-AGG.
005130     MOVE 1 TO WS-I.
005140     PERFORM 4005-VENDOR-STEP UNTIL WS-I > WS-COUNT.
005150     PERFORM 4050-SORT-VENDORS.
005160
005170 4005-VENDOR-STEP.
005180     MOVE T-VENDOR(WS-I) TO WS-VKEY.
005190     IF WS-VKEY = SPACES
005200         MOVE 'Unknown' TO WS-VKEY
005210     END-IF.
005220     PERFORM 4010-FIND-VENDOR.
005230     IF WS-IDX = ZERO
005240         ADD 1 TO WS-VCOUNT
005250         MOVE WS-VKEY TO V-NAME(WS-VCOUNT)
005260         MOVE ZERO    TO V-COUNT(WS-VCOUNT)
005270         MOVE ZERO    TO V-TOTAL(WS-VCOUNT)
005280         MOVE WS-VCOUNT TO WS-IDX
005290     END-IF.
005300     ADD 1 TO V-COUNT(WS-IDX).
005310     ADD T-AMOUNT(WS-I) TO V-TOTAL(WS-IDX).
005320     ADD 1 TO WS-I.
005330
005340 4010-FIND-VENDOR.
005350     MOVE ZERO TO WS-IDX.
005360     MOVE 1 TO WS-J.
005370     PERFORM 4015-VENDOR-SCAN-STEP UNTIL WS-J > WS-VCOUNT.
005380
005390 4015-VENDOR-SCAN-STEP.
005400     IF V-NAME(WS-J) = WS-VKEY
005410         MOVE WS-J TO WS-IDX
005420     END-IF.
005430     ADD 1 TO WS-J.
005440
005450 4050-SORT-VENDORS.
005460     MOVE 'Y' TO WS-SWAP-SW.
005470     PERFORM 4055-VENDOR-PASS UNTIL NOT WS-SWAP-HAPPENED.
005480
005490 4055-VENDOR-PASS.
005500     MOVE 'N' TO WS-SWAP-SW.
005510     MOVE 1 TO WS-J.
005520     PERFORM 4056-VENDOR-SORT-STEP UNTIL WS-J > WS-VCOUNT - 1.
005530
005540 4056-VENDOR-SORT-STEP.
005550     IF V-TOTAL(WS-J) < V-TOTAL(WS-J + 1)
005560         MOVE V-ENTRY(WS-J)     TO V-HOLD
005570         MOVE V-ENTRY(WS-J + 1) TO V-ENTRY(WS-J)
005580         MOVE V-HOLD            TO V-ENTRY(WS-J + 1)
005590         MOVE 'Y' TO WS-SWAP-SW
005600     END-IF.
005610     ADD 1 TO WS-J.
005620
005630*    CATEGORY AGGREGATION -- BLANK CATEGORY MAPS TO
005640*    UNCATEGORIZED.  HD-2041.
005650 4100-CATEGORY-AGG.
005660     MOVE 1 TO WS-I.
005670     PERFORM 4105-CATEGORY-STEP UNTIL WS-I > WS-COUNT.
005680     PERFORM 4150-SORT-CATEGORIES.
005690
005700 4105-CATEGORY-STEP.
005710     MOVE T-CATEGORY(WS-I) TO WS-CKEY.
005720     IF WS-CKEY = SPACES
005730         MOVE 'Uncategorized' TO WS-CKEY
005740     END-IF.
005750     PERFORM 4110-FIND-CATEGORY.
005760     IF WS-IDX = ZERO
005770         ADD 1 TO WS-CCOUNT
005780         MOVE WS-CKEY TO CAT-NAME(WS-CCOUNT)
005790         MOVE ZERO    TO CAT-COUNT(WS-CCOUNT)
005800         MOVE ZERO    TO CAT-TOTAL(WS-CCOUNT)
005810         MOVE WS-CCOUNT TO WS-IDX
005820     END-IF.
005830     ADD 1 TO CAT-COUNT(WS-IDX).
005840     ADD T-AMOUNT(WS-I) TO CAT-TOTAL(WS-IDX).
005850     ADD 1 TO WS-I.
005860
005870 4110-FIND-CATEGORY.
005880     MOVE ZERO TO WS-IDX.
005890     MOVE 1 TO WS-J.
005900     PERFORM 4115-CATEGORY-SCAN-STEP UNTIL WS-J > WS-CCOUNT.
005910
005920 4115-CATEGORY-SCAN-STEP.
005930     IF CAT-NAME(WS-J) = WS-CKEY
005940         MOVE WS-J TO WS-IDX
005950     END-IF.
005960     ADD 1 TO WS-J.
005970
005980 4150-SORT-CATEGORIES.
005990     MOVE 'Y' TO WS-SWAP-SW.
006000     PERFORM 4155-CATEGORY-PASS UNTIL NOT WS-SWAP-HAPPENED.
006010
006020 4155-CATEGORY-PASS.
006030     MOVE 'N' TO WS-SWAP-SW.
006040     MOVE 1 TO WS-J.
006050     PERFORM 4156-CATEGORY-SORT-STEP
006060         UNTIL WS-J > WS-CCOUNT - 1.
006070
006080 4156-CATEGORY-SORT-STEP.
006090     IF CAT-TOTAL(WS-J) < CAT-TOTAL(WS-J + 1)
006100         MOVE CAT-ENTRY(WS-J)     TO C-HOLD
006110         MOVE CAT-ENTRY(WS-J + 1) TO CAT-ENTRY(WS-J)
006120         MOVE C-HOLD              TO CAT-ENTRY(WS-J + 1)
006130         MOVE 'Y' TO WS-SWAP-SW
006140     END-IF.
006150     ADD 1 TO WS-J.
006160
006170*    MONTHLY AGGREGATION -- KEY IS THE YYYY-MM PREFIX OF A
006180*    VALID DATE.  BLANK/INVALID DATES ARE SKIPPED.
006190 4200-MONTH-AGG.
006200     MOVE 1 TO WS-I.
006210     PERFORM 4201-MONTH-STEP UNTIL WS-I > WS-COUNT.
006220     PERFORM 4250-SORT-MONTHS.
006230
006240 4201-MONTH-STEP.
006250     PERFORM 4205-VALID-DATE THRU 4205-EXIT.
006260     IF WS-DATE-IS-OK
006270         MOVE T-RCPT-DATE(WS-I)(1:7) TO WS-MKEY
006280         PERFORM 4210-FIND-MONTH
006290         IF WS-IDX = ZERO
006300             ADD 1 TO WS-MCOUNT
006310             MOVE WS-MKEY TO MN-YYYYMM(WS-MCOUNT)
006320             MOVE ZERO    TO MN-COUNT(WS-MCOUNT)
006330             MOVE ZERO    TO MN-TOTAL(WS-MCOUNT)
006340             MOVE WS-MCOUNT TO WS-IDX
006350         END-IF
006360         ADD 1 TO MN-COUNT(WS-IDX)
006370         ADD T-AMOUNT(WS-I) TO MN-TOTAL(WS-IDX)
006380     END-IF.
006390     ADD 1 TO WS-I.
006400
006410*    A VALID DATE IS 10 BYTES, YYYY-MM-DD, WITH DASHES IN
006420*    POSITION 5 AND 8 AND DIGITS EVERYWHERE ELSE.
006430 4205-VALID-DATE.
006440     MOVE 'N' TO WS-DATE-OK-SW.
006450     IF T-RCPT-DATE(WS-I) = SPACES
006460         GO TO 4205-EXIT
006470     END-IF.
006480     IF T-RCPT-DATE(WS-I)(5:1) NOT = '-'
006490         OR T-RCPT-DATE(WS-I)(8:1) NOT = '-'
006500         GO TO 4205-EXIT
006510     END-IF.
006520     IF T-RCPT-DATE(WS-I)(1:4) IS NOT NUMERIC
006530         OR T-RCPT-DATE(WS-I)(6:2) IS NOT NUMERIC
006540         OR T-RCPT-DATE(WS-I)(9:2) IS NOT NUMERIC
006550         GO TO 4205-EXIT
006560     END-IF.
006570     MOVE 'Y' TO WS-DATE-OK-SW.
006580 4205-EXIT.
006590     EXIT.
006600
006610 4210-FIND-MONTH.
006620     MOVE ZERO TO WS-IDX.
006630     MOVE 1 TO WS-J.
006640     PERFORM 4215-MONTH-SCAN-STEP UNTIL WS-J > WS-MCOUNT.
006650
006660 4215-MONTH-SCAN-STEP.
006670     IF MN-YYYYMM(WS-J) = WS-MKEY
006680         MOVE WS-J TO WS-IDX
006690     END-IF.
006700     ADD 1 TO WS-J.
006710
006720 4250-SORT-MONTHS.
006730     MOVE 'Y' TO WS-SWAP-SW.
006740     PERFORM 4255-MONTH-PASS UNTIL NOT WS-SWAP-HAPPENED.
006750
006760 4255-MONTH-PASS.
006770     MOVE 'N' TO WS-SWAP-SW.
006780     MOVE 1 TO WS-J.
006790     PERFORM 4256-MONTH-SORT-STEP UNTIL WS-J > WS-MCOUNT - 1.
006800
006810 4256-MONTH-SORT-STEP.
006820     IF MN-YYYYMM(WS-J) > MN-YYYYMM(WS-J + 1)
006830         MOVE MN-ENTRY(WS-J)     TO M-HOLD
006840         MOVE MN-ENTRY(WS-J + 1) TO MN-ENTRY(WS-J)
006850         MOVE M-HOLD             TO MN-ENTRY(WS-J + 1)
006860         MOVE 'Y' TO WS-SWAP-SW
006870     END-IF.
006880     ADD 1 TO WS-J.
006890
006900*    WINDOW-3 MOVING AVERAGE.  IF FEWER THAN 3 MONTHS, THE
006910*    SERIES IS RETURNED UNCHANGED.  HD-1520.
006920 4400-MOVING-AVG.
006930     MOVE ZERO TO WS-MOVAVG-COUNT.
006940     MOVE 1 TO WS-I.
006950     IF WS-MCOUNT < 3
006960         PERFORM 4405-MOVAVG-STEP UNTIL WS-I > WS-MCOUNT
006970     ELSE
006980         PERFORM 4410-MOVAVG3-STEP UNTIL WS-I > WS-MCOUNT - 2
006990     END-IF.
007000
007010 4405-MOVAVG-STEP.
007020     ADD 1 TO WS-MOVAVG-COUNT.
007030     MOVE MN-TOTAL(WS-I) TO WS-MOVAVG(WS-MOVAVG-COUNT).
007040     ADD 1 TO WS-I.
007050
007060 4410-MOVAVG3-STEP.
007070     ADD 1 TO WS-MOVAVG-COUNT.
007080     COMPUTE WS-MOVAVG(WS-MOVAVG-COUNT) ROUNDED =
007090         (MN-TOTAL(WS-I) + MN-TOTAL(WS-I + 1)
007100             + MN-TOTAL(WS-I + 2)) / 3.
007110     ADD 1 TO WS-I.
007120
007130*    TREND OVER THE MONTHLY AMOUNT SERIES.  FEWER THAN TWO
007140*    MONTHS GIVES INSUFFICIENT_DATA AND ZERO GROWTH.
007150 4500-TREND.
007160     MOVE ZERO TO WS-GROWTH.
007170     IF WS-MCOUNT < 2
007180         MOVE 'insufficient_data' TO WS-TREND-LABEL
007190     ELSE
007200         DIVIDE WS-MCOUNT BY 2 GIVING WS-HALF.
007210         MOVE ZERO TO WS-SUM1 WS-SUM2.
007220         MOVE 1 TO WS-I.
007230         PERFORM 4505-SUM1-STEP UNTIL WS-I > WS-HALF.
007240         MOVE WS-HALF TO WS-I.
007250         ADD 1 TO WS-I.
007260         PERFORM 4506-SUM2-STEP UNTIL WS-I > WS-MCOUNT.
007270         COMPUTE WS-AVG1 ROUNDED = WS-SUM1 / WS-HALF.
007280         COMPUTE WS-AVG2 ROUNDED =
007290             WS-SUM2 / (WS-MCOUNT - WS-HALF).
007300         IF WS-AVG1 > ZERO
007310             COMPUTE WS-GROWTH ROUNDED =
007320                 (WS-AVG2 - WS-AVG1) / WS-AVG1 * 100
007330         ELSE
007340             MOVE ZERO TO WS-GROWTH
007350         END-IF.
007360         IF WS-GROWTH > 5
007370             MOVE 'increasing' TO WS-TREND-LABEL
007380         ELSE
007390             IF WS-GROWTH < -5
007400                 MOVE 'decreasing' TO WS-TREND-LABEL
007410             ELSE
007420                 MOVE 'stable' TO WS-TREND-LABEL
007430             END-IF
007440         END-IF
007450     END-IF.
007460
007470 4505-SUM1-STEP.
007480     ADD MN-TOTAL(WS-I) TO WS-SUM1.
007490     ADD 1 TO WS-I.
007500
007510 4506-SUM2-STEP.
007520     ADD MN-TOTAL(WS-I) TO WS-SUM2.
007530     ADD 1 TO WS-I.
007540
007550*    CATEGORY FREQUENCY DISTRIBUTION -- COUNT AND PERCENT OF
007560*    TOTAL RECEIPTS PER DISTINCT CATEGORY VALUE, SORTED BY
007570*    COUNT DESCENDING.  COPIED FROM THE CATEGORY-TABLE COUNTS
007580*    BEFORE THAT TABLE'S OWN TOTAL-DESCENDING SORT APPLIES --
007590*    A SEPARATE DISTRIBUTION, NOT THE SAME ORDERING.  CR-2240.
007600 4600-FREQ-DIST.
007610     MOVE WS-CCOUNT TO WS-FCOUNT.
007620     MOVE 1 TO WS-I.
007630     PERFORM 4605-FREQ-COPY-STEP UNTIL WS-I > WS-FCOUNT.
007640     PERFORM 4650-SORT-FREQ.
007650
007660 4605-FREQ-COPY-STEP.
007670     MOVE CAT-NAME(WS-I)  TO FREQ-NAME(WS-I).
007680     MOVE CAT-COUNT(WS-I) TO FREQ-COUNT(WS-I).
007690     IF WS-COUNT > ZERO
007700         COMPUTE FREQ-PCT(WS-I) ROUNDED =
007710             CAT-COUNT(WS-I) / WS-COUNT * 100
007720     ELSE
007730         MOVE ZERO TO FREQ-PCT(WS-I)
007740     END-IF.
007750     ADD 1 TO WS-I.
007760
007770 4650-SORT-FREQ.
007780     MOVE 'Y' TO WS-SWAP-SW.
007790     PERFORM 4655-FREQ-PASS UNTIL NOT WS-SWAP-HAPPENED.
007800
007810 4655-FREQ-PASS.
007820     MOVE 'N' TO WS-SWAP-SW.
007830     MOVE 1 TO WS-J.
007840     PERFORM 4656-FREQ-SORT-STEP UNTIL WS-J > WS-FCOUNT - 1.
007850
007860 4656-FREQ-SORT-STEP.
007870     IF FREQ-COUNT(WS-J) < FREQ-COUNT(WS-J + 1)
007880         MOVE FREQ-ENTRY(WS-J)     TO F-HOLD
007890         MOVE FREQ-ENTRY(WS-J + 1) TO FREQ-ENTRY(WS-J)
007900         MOVE F-HOLD                TO FREQ-ENTRY(WS-J + 1)
007910         MOVE 'Y' TO WS-SWAP-SW
007920     END-IF.
007930     ADD 1 TO WS-J.
007940
007950*    PRINT THE STATS-REPORT SECTIONS IN ORDER.
007960 5000-PRINT-REPORT.
007970     PERFORM 5100-TITLE.
007980     PERFORM 5200-SUMMARY.
007990     PERFORM 5300-TOP-VENDORS.
008000     PERFORM 5400-CATEGORY-SPENDING.
008010     PERFORM 5500-MONTHLY-SPENDING.
008020     PERFORM 5900-GRAND-TOTAL.
008030
008040 5100-TITLE.
008050     ADD 1 TO C-PCTR.
008060     MOVE C-PCTR TO O-PCTR.
008070     WRITE PRTLINE FROM TITLE-LINE-1 AFTER ADVANCING PAGE.
008080     MOVE WS-RUN-DATE TO O-RUN-DATE.
008090     WRITE PRTLINE FROM TITLE-LINE-2 AFTER ADVANCING 1 LINE.
008100     WRITE PRTLINE FROM BLANK-LINE   AFTER ADVANCING 1 LINE.
008110
008120 5200-SUMMARY.
008130     MOVE 'SUMMARY' TO O-SECTION.
008140     WRITE PRTLINE FROM SECTION-HEADING-LINE
008150         AFTER ADVANCING 1 LINE.
008160     MOVE 'TOTAL RECEIPTS'      TO O-SUMM-LABEL.
008170     MOVE WS-COUNT              TO O-SUMM-AMOUNT.
008180     WRITE PRTLINE FROM SUMMARY-LINE AFTER ADVANCING 1 LINE.
008190     MOVE 'TOTAL SPEND'         TO O-SUMM-LABEL.
008200     MOVE WS-SUM                TO O-SUMM-AMOUNT.
008210     WRITE PRTLINE FROM SUMMARY-LINE AFTER ADVANCING 1 LINE.
008220     MOVE 'MEAN'                TO O-SUMM-LABEL.
008230     MOVE WS-MEAN                TO O-SUMM-AMOUNT.
008240     WRITE PRTLINE FROM SUMMARY-LINE AFTER ADVANCING 1 LINE.
008250     MOVE 'MEDIAN'              TO O-SUMM-LABEL.
008260     MOVE WS-MEDIAN              TO O-SUMM-AMOUNT.
008270     WRITE PRTLINE FROM SUMMARY-LINE AFTER ADVANCING 1 LINE.
008280     MOVE 'MODE'                TO O-SUMM-LABEL.
008290     MOVE WS-MODE                TO O-SUMM-AMOUNT.
008300     WRITE PRTLINE FROM SUMMARY-LINE AFTER ADVANCING 1 LINE.
008310     WRITE PRTLINE FROM BLANK-LINE   AFTER ADVANCING 1 LINE.
008320
008330 5300-TOP-VENDORS.
008340     MOVE 'TOP VENDORS' TO O-SECTION.
008350     WRITE PRTLINE FROM SECTION-HEADING-LINE
008360         AFTER ADVANCING 1 LINE.
008370     WRITE PRTLINE FROM VENDOR-HEADING-LINE
008380         AFTER ADVANCING 1 LINE.
008390     MOVE 1 TO WS-I.
008400     PERFORM 5305-VENDOR-PRINT-STEP
008410         UNTIL WS-I > WS-VCOUNT OR WS-I > 5.
008420     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
008430
008440 5305-VENDOR-PRINT-STEP.
008450     MOVE V-NAME(WS-I)  TO O-V-NAME.
008460     MOVE V-COUNT(WS-I) TO O-V-COUNT.
008470     MOVE V-TOTAL(WS-I) TO O-V-TOTAL.
008480     COMPUTE O-V-AVERAGE ROUNDED =
008490         V-TOTAL(WS-I) / V-COUNT(WS-I).
008500     WRITE PRTLINE FROM VENDOR-LINE AFTER ADVANCING 1 LINE.
008510     ADD 1 TO WS-I.
008520
008530 5400-CATEGORY-SPENDING.
008540     MOVE 'CATEGORY SPENDING' TO O-SECTION.
008550     WRITE PRTLINE FROM SECTION-HEADING-LINE
008560         AFTER ADVANCING 1 LINE.
008570     WRITE PRTLINE FROM CATEGORY-HEADING-LINE
008580         AFTER ADVANCING 1 LINE.
008590     MOVE 1 TO WS-I.
008600     PERFORM 5405-CATEGORY-PRINT-STEP UNTIL WS-I > WS-CCOUNT.
008610     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
008620
008630 5405-CATEGORY-PRINT-STEP.
008640     MOVE CAT-NAME(WS-I)  TO O-C-NAME.
008650     MOVE CAT-COUNT(WS-I) TO O-C-COUNT.
008660     MOVE CAT-TOTAL(WS-I) TO O-C-AMOUNT.
008670     WRITE PRTLINE FROM CATEGORY-LINE AFTER ADVANCING 1 LINE.
008680     ADD 1 TO WS-I.
008690
008700 5500-MONTHLY-SPENDING.
008710     MOVE 'MONTHLY SPENDING' TO O-SECTION.
008720     WRITE PRTLINE FROM SECTION-HEADING-LINE
008730         AFTER ADVANCING 1 LINE.
008740     WRITE PRTLINE FROM MONTH-HEADING-LINE
008750         AFTER ADVANCING 1 LINE.
008760     MOVE 1 TO WS-I.
008770     PERFORM 5505-MONTH-PRINT-STEP UNTIL WS-I > WS-MCOUNT.
008780     MOVE WS-TREND-LABEL TO O-TREND-LABEL.
008790     MOVE WS-GROWTH       TO O-GROWTH.
008800     WRITE PRTLINE FROM TREND-LINE AFTER ADVANCING 1 LINE.
008810     MOVE 1 TO WS-I.
008820     PERFORM 5506-MOVAVG-PRINT-STEP UNTIL WS-I > WS-MOVAVG-COUNT.
008830     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
008840
008850 5505-MONTH-PRINT-STEP.
008860     PERFORM 5510-BUILD-MONTH-LABEL.
008870     MOVE MN-TOTAL(WS-I) TO O-M-AMOUNT.
008880     WRITE PRTLINE FROM MONTH-LINE AFTER ADVANCING 1 LINE.
008890     ADD 1 TO WS-I.
008900
008910 5506-MOVAVG-PRINT-STEP.
008920     MOVE WS-MOVAVG(WS-I) TO O-MOVAVG.
008930     WRITE PRTLINE FROM MOVAVG-LINE AFTER ADVANCING 1 LINE.
008940     ADD 1 TO WS-I.
008950
008960*    MON YYYY LABEL FROM THE MN-YYYYMM(WS-I) KEY.
008970 5510-BUILD-MONTH-LABEL.
008980     MOVE ZERO TO WS-K.
008990     MOVE MN-YYYYMM(WS-I)(6:2) TO WS-K.
009000     STRING MN-ABBR(WS-K) ' ' MN-YYYYMM(WS-I)(1:4)
009010         DELIMITED BY SIZE INTO O-M-LABEL.
009020
009030*    GRAND TOTAL -- MUST RECONCILE WITH THE VENDOR, CATEGORY
009040*    AND MONTHLY TOTALS SINCE ALL THREE SUM THE SAME AMOUNTS.
009050 5900-GRAND-TOTAL.
009060     MOVE ZERO TO WS-GT.
009070     MOVE 1 TO WS-I.
009080     PERFORM 5905-GT-STEP UNTIL WS-I > WS-VCOUNT.
009090     MOVE WS-GT TO O-GT.
009100     WRITE PRTLINE FROM GRANDTOTAL-LINE AFTER ADVANCING 2 LINES.
009110
009120 5905-GT-STEP.
009130     ADD V-TOTAL(WS-I) TO WS-GT.
009140     ADD 1 TO WS-I.
009150
009160*    EXPORT-CSV -- HEADER, THEN ONE LINE PER MASTER RECORD IN
009170*    THE SAME COLUMN ORDER AS THE CATEGORY-SPENDING DUMP
009180*    USED BY THE OLD SPREADSHEET MACRO.  CR-1340.
009190 6000-EXPORT-CSV.
009200     STRING 'ID,File Name,Vendor,Date,Amount,Category,'
009210         'Description,Upload Date,Status,Confidence Score'
009220         DELIMITED BY SIZE INTO CSV-LINE.
009230     WRITE CSV-LINE.
009240     MOVE 1 TO WS-I.
009250     PERFORM 6005-CSV-STEP UNTIL WS-I > WS-COUNT.
009260
009270 6005-CSV-STEP.
009280     PERFORM 6100-BUILD-CSV-LINE.
009290     ADD 1 TO WS-I.
009300
009310*    BUILD ONE CSV LINE FIELD BY FIELD.  EACH VARIABLE-WIDTH
009320*    TEXT FIELD IS RIGHT-TRIMMED AND EACH EDITED NUMERIC
009330*    FIELD IS LEFT-TRIMMED BEFORE IT GOES INTO THE LINE.
009340 6100-BUILD-CSV-LINE.
009350     MOVE SPACES TO CSV-LINE.
009360     MOVE 1 TO WS-CSV-PTR.
009370     STRING T-RECEIPT-ID(WS-I) ',' DELIMITED BY SIZE
009380         INTO CSV-LINE WITH POINTER WS-CSV-PTR.
009390
009400     MOVE T-FILE-NAME(WS-I) TO WS-TRIM-SRC.
009410     MOVE 40 TO WS-TRIM-WIDTH.
009420     PERFORM 6150-RTRIM-FIELD THRU 6150-EXIT.
009430     PERFORM 6120-APPEND-TRIMMED.
009440
009450     MOVE T-VENDOR(WS-I) TO WS-TRIM-SRC.
009460     MOVE 30 TO WS-TRIM-WIDTH.
009470     PERFORM 6150-RTRIM-FIELD THRU 6150-EXIT.
009480     PERFORM 6120-APPEND-TRIMMED.
009490
009500     MOVE T-RCPT-DATE(WS-I) TO WS-TRIM-SRC.
009510     MOVE 10 TO WS-TRIM-WIDTH.
009520     PERFORM 6150-RTRIM-FIELD THRU 6150-EXIT.
009530     PERFORM 6120-APPEND-TRIMMED.
009540
009550     MOVE T-AMOUNT(WS-I) TO WS-TRIM-NUM.
009560     MOVE WS-TRIM-NUM TO WS-TRIM-SRC(1:10).
009570     MOVE 10 TO WS-TRIM-WIDTH.
009580     PERFORM 6160-LTRIM-FIELD THRU 6160-EXIT.
009590     STRING WS-TRIM-SRC(WS-TRIM-START:WS-TRIM-LEN) ','
009600         DELIMITED BY SIZE INTO CSV-LINE WITH POINTER WS-CSV-PTR.
009610
009620     MOVE T-CATEGORY(WS-I) TO WS-TRIM-SRC.
009630     MOVE 20 TO WS-TRIM-WIDTH.
009640     PERFORM 6150-RTRIM-FIELD THRU 6150-EXIT.
009650     PERFORM 6120-APPEND-TRIMMED.
009660
009670     MOVE T-DESCRIPTION(WS-I) TO WS-TRIM-SRC.
009680     MOVE 60 TO WS-TRIM-WIDTH.
009690     PERFORM 6150-RTRIM-FIELD THRU 6150-EXIT.
009700     PERFORM 6120-APPEND-TRIMMED.
009710
009720     MOVE T-UPLOAD-DATE(WS-I) TO WS-TRIM-SRC.
009730     MOVE 10 TO WS-TRIM-WIDTH.
009740     PERFORM 6150-RTRIM-FIELD THRU 6150-EXIT.
009750     PERFORM 6120-APPEND-TRIMMED.
009760
009770     MOVE T-STATUS(WS-I) TO WS-TRIM-SRC.
009780     MOVE 10 TO WS-TRIM-WIDTH.
009790     PERFORM 6150-RTRIM-FIELD THRU 6150-EXIT.
009800     PERFORM 6120-APPEND-TRIMMED.
009810
009820     MOVE T-CONFIDENCE(WS-I) TO WS-CONF-NUM.
009830     MOVE WS-CONF-NUM TO WS-TRIM-SRC(1:4).
009840     MOVE 4 TO WS-TRIM-WIDTH.
009850     PERFORM 6160-LTRIM-FIELD THRU 6160-EXIT.
009860     STRING WS-TRIM-SRC(WS-TRIM-START:WS-TRIM-LEN)
009870         DELIMITED BY SIZE INTO CSV-LINE WITH POINTER WS-CSV-PTR.
009880
009890     WRITE CSV-LINE.
009900
009910*    APPEND THE RIGHT-TRIMMED FIELD NOW SITTING IN WS-TRIM-
009920*    SRC(1:WS-TRIM-LEN), THEN THE COLUMN COMMA.  A BLANK
009930*    SOURCE FIELD TRIMS TO ZERO LENGTH AND CONTRIBUTES
009940*    NOTHING BUT THE COMMA, SO THE COLUMN PRINTS EMPTY
009950*    RATHER THAN ONE STRAY BLANK.  CR-2240.
009960 6120-APPEND-TRIMMED.
009970     IF WS-TRIM-LEN > ZERO
009980         STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
009990             INTO CSV-LINE WITH POINTER WS-CSV-PTR
010000     END-IF.
010010     STRING ',' DELIMITED BY SIZE
010020         INTO CSV-LINE WITH POINTER WS-CSV-PTR.
010030
010040*    SCAN BACKWARD FROM THE FIELD WIDTH FOR THE LAST
010050*    NON-SPACE BYTE.  AN ALL-SPACE FIELD COMES BACK AS A
010060*    ZERO-LENGTH FIELD INSTEAD OF ONE BLANK CHARACTER.
010070*    CR-2240.
010080 6150-RTRIM-FIELD.
010090     IF WS-TRIM-SRC(1:WS-TRIM-WIDTH) = SPACES
010100         MOVE ZERO TO WS-TRIM-LEN
010110     ELSE
010120         MOVE WS-TRIM-WIDTH TO WS-TRIM-LEN
010130         PERFORM 6151-RTRIM-STEP
010140             UNTIL WS-TRIM-SRC(WS-TRIM-LEN:1) NOT = SPACE
010150     END-IF.
010160 6150-EXIT.
010170     EXIT.
010180
010190 6151-RTRIM-STEP.
010200     SUBTRACT 1 FROM WS-TRIM-LEN.
010210
010220*    SCAN FORWARD FOR THE FIRST NON-SPACE BYTE OF A
010230*    ZERO-SUPPRESSED EDITED NUMERIC FIELD.
010240 6160-LTRIM-FIELD.
010250     MOVE 1 TO WS-TRIM-START.
010260     PERFORM 6161-LTRIM-STEP
010270         UNTIL WS-TRIM-START = WS-TRIM-WIDTH
010280         OR WS-TRIM-SRC(WS-TRIM-START:1) NOT = SPACE.
010290     COMPUTE WS-TRIM-LEN =
010300         WS-TRIM-WIDTH - WS-TRIM-START + 1.
010310 6160-EXIT.
010320     EXIT.
010330
010340 6161-LTRIM-STEP.
010350     ADD 1 TO WS-TRIM-START.
010360
010370 8000-CLOSING.
010380     CLOSE RECEIPT-MASTER.
010390     CLOSE STATS-RPT.
010400     CLOSE EXPORT-FILE.
010410
010420 9000-READ-MASTER.
010430     READ RECEIPT-MASTER
010440         AT END
010450             MOVE 'NO ' TO MORE-RECS
010460         NOT AT END
010470             ADD 1 TO WS-RECS-READ
010480     END-READ.
